000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CDL-CANDLE-VALIDATOR.
000300 AUTHOR. R.SHREENIVASAN.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 02/11/1986.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 02/11/1986 RSH     DEV-0001   ORIGINAL BRANCH LIMIT EDIT PGM
001700*                                (FBP-TYPE FEED) - CARRIED OVER
001800*                                AS THE SHOP'S TEMPLATE FOR ALL
001900*                                HEADER/DETAIL/TRAILER FEED
002000*                                VALIDATORS.
002100* 08/23/1987 RSH     DEV-0114   ADDED TRAILER RECORD COUNT EDIT.
002200* 04/04/1989 LKT      MR-0340   CONVERTED SWITCHES TO 88-LEVELS
002300*                                PER NEW SHOP STANDARD.
002400* 01/15/1991 LKT      MR-0512   ADDED REJECT COUNT REPORTING.
002500* 09/30/1994 JMW      MR-0803   REUSED THIS SHELL FOR THE NEW
002600*                                EQUITY INTRADAY PRICE FEED -
002700*                                RENAMED CDL-CANDLE-VALIDATOR.
002800*                                OLD FBP BRANCH FIELDS DROPPED.
002900* 11/02/1995 JMW      MR-0861   ADDED OHLC CONSISTENCY EDITS
003000*                                PER RISK DESK REQUEST 95-211.
003100* 03/18/1998 PXD      MR-1190   Y2K REMEDIATION - CENTURY WINDOW
003200*                                ADDED TO FEED DATE EDIT; NO
003300*                                4-DIGIT YEAR FIELDS CHANGED.
003400* 07/06/1999 PXD      MR-1204   Y2K FINAL SIGN-OFF - REGRESSION
003500*                                RUN AGAINST 1999/2000 BOUNDARY
003600*                                DATA, NO DEFECTS FOUND.
003700* 05/19/2004 CNO      MR-1477   CANDLE-SYMBOL ADDED TO DETAIL
003800*                                AND TO THE CLEANSED OUTPUT SO
003900*                                ONE FEED FILE CAN CARRY ALL
004000*                                SYMBOLS FOR THE RUN DATE.
004100* 10/11/2012 GRV      TKT-2290  ADDED REJECT-REASON CODE TO
004200*                                THE REJECT PRINT LINE FOR THE
004300*                                OPERATIONS DESK.
004400* 02/12/2026 RTM      TKT-3364  EOF SWITCH, TRAILER COUNT AND
004500*                                THE REASON-CODE SUBSCRIPT PULLED
004600*                                OUT TO 77-LEVEL ITEMS PER
004700*                                STANDARDS DESK STYLE REVIEW.
004800*--------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RAW-CANDLE-FEED ASSIGN TO RAWCDLFL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-RAWCDL-STATUS.
005800     SELECT CANDLE-FILE ASSIGN TO CDLFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-CDLOUT-STATUS.
006100     SELECT REJECT-PRINT ASSIGN TO CDLRJCT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-REJECT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*--------------------------------------------------------------*
006700*    RAW-CANDLE-FEED - VENDOR INTRADAY PRICE EXTRACT, HEADER/
006800*    DETAIL/TRAILER ON ONE PHYSICAL FILE, DETAIL AND TRAILER
006900*    SHARE THE HEADER'S BYTE AREA VIA REDEFINES.
007000*--------------------------------------------------------------*
007100 FD  RAW-CANDLE-FEED.
007200 01  RAW-CANDLE-RECORD.
007300     05  RCD-RECORD-TYPE-CD            PIC X(03).
007400         88  RCD-TYPE-HEADER               VALUE 'CVH'.
007500         88  RCD-TYPE-DETAIL               VALUE 'CVD'.
007600         88  RCD-TYPE-TRAILER              VALUE 'CVT'.
007700     05  HEADER-RECORD-AREA.
007800         10  CVH-FEED-DATE              PIC X(10).
007900         10  CVH-FEED-SOURCE            PIC X(20).
008000         10  CVH-RUN-DATE-TIME          PIC X(26).
008100         10  FILLER                     PIC X(24).
008200     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
008300         10  CDL-SYMBOL                 PIC X(12).
008400         10  CDL-DATE                   PIC X(10).
008500         10  CDL-TIME                   PIC X(08).
008600         10  CDL-OPEN                   PIC 9(07)V99.
008700         10  CDL-HIGH                   PIC 9(07)V99.
008800         10  CDL-LOW                    PIC 9(07)V99.
008900         10  CDL-CLOSE                  PIC 9(07)V99.
009000         10  CDL-VOLUME                 PIC 9(09).
009100         10  FILLER                     PIC X(05).
009200     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
009300         10  CVT-RECORD-COUNT           PIC 9(09).
009400         10  FILLER                     PIC X(71).
009500*--------------------------------------------------------------*
009600*    CANDLE-FILE - CLEANSED, DETAIL-ONLY OUTPUT.  ONE RECORD
009700*    PER SYMBOL/DATE/TIME BAR, SORTED AHEAD OF THIS STEP BY
009800*    SYMBOL, DATE, TIME ASCENDING.
009900*--------------------------------------------------------------*
010000 FD  CANDLE-FILE.
010100 01  CANDLE-RECORD.
010200     05  CDL-OUT-SYMBOL                 PIC X(12).
010300     05  CDL-OUT-DATE                   PIC X(10).
010400     05  CDL-OUT-TIME                   PIC X(08).
010500     05  CDL-OUT-OPEN                   PIC 9(07)V99.
010600     05  CDL-OUT-HIGH                   PIC 9(07)V99.
010700     05  CDL-OUT-LOW                    PIC 9(07)V99.
010800     05  CDL-OUT-CLOSE                  PIC 9(07)V99.
010900     05  CDL-OUT-VOLUME                 PIC 9(09).
011000     05  FILLER                         PIC X(05).
011100 FD  REJECT-PRINT
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  REJECT-PRINT-LINE.
011400     05  RPL-SYMBOL                     PIC X(12).
011500     05  FILLER                         PIC X(02).
011600     05  RPL-DATE                       PIC X(10).
011700     05  FILLER                         PIC X(02).
011800     05  RPL-TIME                       PIC X(08).
011900     05  FILLER                         PIC X(02).
012000     05  RPL-REASON-CD                  PIC X(02).
012100         88  RPL-REASON-MISSING-PRICE      VALUE '01'.
012200         88  RPL-REASON-HIGH-LOW-BAD       VALUE '02'.
012300         88  RPL-REASON-HIGH-OPEN-BAD      VALUE '03'.
012400         88  RPL-REASON-HIGH-CLOSE-BAD     VALUE '04'.
012500         88  RPL-REASON-LOW-OPEN-BAD       VALUE '05'.
012600         88  RPL-REASON-LOW-CLOSE-BAD      VALUE '06'.
012700     05  FILLER                         PIC X(02).
012800     05  RPL-REASON-TX                  PIC X(30).
012900     05  FILLER                         PIC X(62).
013000 WORKING-STORAGE SECTION.
013100 01  WS-FILE-STATUS-FIELDS.
013200     05  WS-RAWCDL-STATUS               PIC X(02).
013300         88  WS-RAWCDL-OK                  VALUE '00'.
013400         88  WS-RAWCDL-EOF                 VALUE '10'.
013500     05  WS-CDLOUT-STATUS                PIC X(02).
013600     05  WS-REJECT-STATUS                PIC X(02).
013700     05  FILLER                     PIC X(01).
013800 77  WS-EOF-SW                          PIC X(01)   VALUE 'N'.
013900     88  WS-EOF                            VALUE 'Y'.
014000 01  WS-SWITCHES.
014100     05  WS-VALID-CANDLE-SW             PIC X(01)   VALUE 'Y'.
014200         88  WS-CANDLE-IS-VALID            VALUE 'Y'.
014300         88  WS-CANDLE-IS-INVALID          VALUE 'N'.
014400     05  FILLER                     PIC X(01).
014500 01  WS-COUNTERS COMP-3.
014600     05  WS-READ-COUNT                  PIC S9(09)  VALUE ZERO.
014700     05  WS-VALID-COUNT                 PIC S9(09)  VALUE ZERO.
014800     05  WS-REJECT-COUNT                PIC S9(09)  VALUE ZERO.
014900     05  FILLER                         PIC X(01) USAGE DISPLAY.
015000 77  WS-TRAILER-COUNT               COMP-3 PIC S9(09)  VALUE ZERO.
015100 77  WS-REASON-SUB                      PIC S9(04) COMP VALUE 1.
015200 01  WS-CANDLE-EDIT-AREA.
015300     05  WS-CDL-PRICES.
015400         10  WS-CDL-OPEN                PIC 9(07)V99.
015500         10  WS-CDL-HIGH                PIC 9(07)V99.
015600         10  WS-CDL-LOW                 PIC 9(07)V99.
015700         10  WS-CDL-CLOSE               PIC 9(07)V99.
015800     05  WS-CDL-PRICES-X REDEFINES WS-CDL-PRICES
015900                                         PIC X(36).
016000     05  FILLER                     PIC X(01).
016100 01  WS-REJECT-REASON-TABLE.
016200     05  FILLER  PIC X(30) VALUE 'PRICE FIELD MISSING OR ZERO  '.
016300     05  FILLER  PIC X(30) VALUE 'HIGH LESS THAN LOW            '.
016400     05  FILLER  PIC X(30) VALUE 'HIGH LESS THAN OPEN            '.
016500     05  FILLER  PIC X(30) VALUE 'HIGH LESS THAN CLOSE           '.
016600     05  FILLER  PIC X(30) VALUE 'LOW GREATER THAN OPEN          '.
016700     05  FILLER  PIC X(30) VALUE 'LOW GREATER THAN CLOSE         '.
016800 01  WS-REJECT-REASON-RTAB REDEFINES WS-REJECT-REASON-TABLE.
016900     05  WS-REJECT-REASON-ENTRY OCCURS 6 TIMES
017000                                         PIC X(30).
017100 PROCEDURE DIVISION.
017200 1000-MAINLINE.
017300     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
017400     PERFORM 2000-EDIT-FEED THRU 2000-EXIT
017500         UNTIL WS-EOF.
017600     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
017700     STOP RUN.
017800 1100-INITIALIZE.
017900     OPEN INPUT RAW-CANDLE-FEED.
018000     OPEN OUTPUT CANDLE-FILE.
018100     OPEN OUTPUT REJECT-PRINT.
018200     PERFORM 1200-READ-RAW THRU 1200-EXIT.
018300 1100-EXIT.
018400     EXIT.
018500 1200-READ-RAW.
018600     READ RAW-CANDLE-FEED
018700         AT END
018800             SET WS-EOF TO TRUE
018900     END-READ.
019000     IF NOT WS-EOF
019100         ADD 1 TO WS-READ-COUNT
019200     END-IF.
019300 1200-EXIT.
019400     EXIT.
019500 2000-EDIT-FEED.
019600     EVALUATE TRUE
019700         WHEN RCD-TYPE-HEADER
019800             CONTINUE
019900         WHEN RCD-TYPE-TRAILER
020000             MOVE CVT-RECORD-COUNT TO WS-TRAILER-COUNT
020100         WHEN RCD-TYPE-DETAIL
020200             PERFORM 2200-EDIT-CANDLE THRU 2200-EXIT
020300             IF WS-CANDLE-IS-VALID
020400                 PERFORM 2300-WRITE-CANDLE THRU 2300-EXIT
020500             ELSE
020600                 PERFORM 2400-WRITE-REJECT THRU 2400-EXIT
020700             END-IF
020800     END-EVALUATE.
020900     PERFORM 1200-READ-RAW THRU 1200-EXIT.
021000 2000-EXIT.
021100     EXIT.
021200 2200-EDIT-CANDLE.
021300     SET WS-CANDLE-IS-VALID TO TRUE.
021400     MOVE CDL-OPEN  TO WS-CDL-OPEN.
021500     MOVE CDL-HIGH  TO WS-CDL-HIGH.
021600     MOVE CDL-LOW   TO WS-CDL-LOW.
021700     MOVE CDL-CLOSE TO WS-CDL-CLOSE.
021800     IF CDL-OPEN = ZERO OR CDL-HIGH = ZERO
021900        OR CDL-LOW = ZERO OR CDL-CLOSE = ZERO
022000         SET WS-CANDLE-IS-INVALID TO TRUE
022100         MOVE '01' TO RPL-REASON-CD
022200         MOVE 1 TO WS-REASON-SUB
022300     END-IF.
022400     IF WS-CANDLE-IS-VALID AND CDL-HIGH < CDL-LOW
022500         SET WS-CANDLE-IS-INVALID TO TRUE
022600         MOVE '02' TO RPL-REASON-CD
022700         MOVE 2 TO WS-REASON-SUB
022800     END-IF.
022900     IF WS-CANDLE-IS-VALID AND CDL-HIGH < CDL-OPEN
023000         SET WS-CANDLE-IS-INVALID TO TRUE
023100         MOVE '03' TO RPL-REASON-CD
023200         MOVE 3 TO WS-REASON-SUB
023300     END-IF.
023400     IF WS-CANDLE-IS-VALID AND CDL-HIGH < CDL-CLOSE
023500         SET WS-CANDLE-IS-INVALID TO TRUE
023600         MOVE '04' TO RPL-REASON-CD
023700         MOVE 4 TO WS-REASON-SUB
023800     END-IF.
023900     IF WS-CANDLE-IS-VALID AND CDL-LOW > CDL-OPEN
024000         SET WS-CANDLE-IS-INVALID TO TRUE
024100         MOVE '05' TO RPL-REASON-CD
024200         MOVE 5 TO WS-REASON-SUB
024300     END-IF.
024400     IF WS-CANDLE-IS-VALID AND CDL-LOW > CDL-CLOSE
024500         SET WS-CANDLE-IS-INVALID TO TRUE
024600         MOVE '06' TO RPL-REASON-CD
024700         MOVE 6 TO WS-REASON-SUB
024800     END-IF.
024900 2200-EXIT.
025000     EXIT.
025100 2300-WRITE-CANDLE.
025200     MOVE CDL-SYMBOL TO CDL-OUT-SYMBOL.
025300     MOVE CDL-DATE   TO CDL-OUT-DATE.
025400     MOVE CDL-TIME   TO CDL-OUT-TIME.
025500     MOVE CDL-OPEN   TO CDL-OUT-OPEN.
025600     MOVE CDL-HIGH   TO CDL-OUT-HIGH.
025700     MOVE CDL-LOW    TO CDL-OUT-LOW.
025800     MOVE CDL-CLOSE  TO CDL-OUT-CLOSE.
025900     MOVE CDL-VOLUME TO CDL-OUT-VOLUME.
026000     WRITE CANDLE-RECORD.
026100     ADD 1 TO WS-VALID-COUNT.
026200 2300-EXIT.
026300     EXIT.
026400 2400-WRITE-REJECT.
026500     MOVE CDL-SYMBOL TO RPL-SYMBOL.
026600     MOVE CDL-DATE   TO RPL-DATE.
026700     MOVE CDL-TIME   TO RPL-TIME.
026800     MOVE WS-REJECT-REASON-ENTRY(WS-REASON-SUB) TO RPL-REASON-TX.
026900     WRITE REJECT-PRINT-LINE.
027000     ADD 1 TO WS-REJECT-COUNT.
027100 2400-EXIT.
027200     EXIT.
027300 3000-WRAP-UP.
027400     CLOSE RAW-CANDLE-FEED.
027500     CLOSE CANDLE-FILE.
027600     CLOSE REJECT-PRINT.
027700 3000-EXIT.
027800     EXIT.
