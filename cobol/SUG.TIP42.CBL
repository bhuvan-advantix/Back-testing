000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUG-ENTRY-CALCULATOR.
000300 AUTHOR. R.SHREENIVASAN.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 06/19/1987.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 06/19/1987 RSH     DEV-0041   ORIGINAL CUSTOMER/BRANCH MATCH
001700*                                PROGRAM (CUST_POSI), BUILT ON
001800*                                THE SHOP'S HEADER/DETAIL MATCH
001900*                                TEMPLATE.
002000* 02/08/1988 RSH     DEV-0077   ADDED LOOK-AHEAD BUFFER LOGIC
002100*                                FOR THE SECOND INPUT STREAM.
002200* 11/30/1990 LKT      MR-0471   88-LEVEL CONVERSION OF EDIT
002300*                                SWITCHES PER SHOP STANDARD.
002400* 10/12/1994 JMW      MR-0799   REUSED THIS SHELL FOR THE NEW
002500*                                EQUITY PICK/CANDLE MATCH STEP -
002600*                                RENAMED SUG-ENTRY-CALCULATOR.
002700*                                OLD CUSTOMER FIELDS DROPPED.
002800* 03/02/1995 JMW      MR-0852   ADDED 10-PER-DAY/STRATEGY CAP
002900*                                PER TRADE DESK REQUEST 95-040.
003000* 03/19/1998 PXD      MR-1191   Y2K REMEDIATION - CENTURY WINDOW
003100*                                ADDED TO DATE COMPARE LOGIC.
003200* 07/07/1999 PXD      MR-1205   Y2K FINAL SIGN-OFF, NO DEFECTS.
003300* 05/20/2004 CNO      MR-1478   ENTRY PRICE SLIPPAGE AND SIZING
003400*                                LOGIC ADDED PER ALGO DESK SPEC.
003500* 10/12/2012 GRV      TKT-2291  CANDLE LOOK-AHEAD TABLE WIDENED
003600*                                TO 500 ENTRIES FOR HIGH VOLUME
003700*                                TRADING DAYS.
003800* 02/12/2026 RTM      TKT-3364  PER-STRATEGY SUGGESTION COUNT,
003900*                                ENTRY CUTOFF TIME AND THE CANDLE
004000*                                TABLE SEARCH INDEX PULLED OUT TO
004100*                                77-LEVEL ITEMS PER STANDARDS
004200*                                DESK STYLE REVIEW.
004300*--------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SUGGEST-FILE ASSIGN TO SUGFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-SUG-STATUS.
005300     SELECT CANDLE-FILE ASSIGN TO CDLFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-CDL-STATUS.
005600     SELECT CANDIDATE-WORK-FILE ASSIGN TO CWKFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-CWK-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*--------------------------------------------------------------*
006200*    SUGGEST-FILE - AI/ANALYST STOCK PICKS, ONE PER CANDIDATE
006300*    PER DAY PER STRATEGY, SORTED BY DATE THEN STRATEGY.
006400*--------------------------------------------------------------*
006500 FD  SUGGEST-FILE.
006600 01  SUGGEST-RECORD.
006700     05  SUG-DATE                       PIC X(10).
006800     05  SUG-STRATEGY                   PIC X(20).
006900     05  SUG-SYMBOL                     PIC X(12).
007000     05  SUG-CONFIDENCE                 PIC 9(03).
007100     05  SUG-BIAS                       PIC X(08).
007200     05  SUG-REASON                     PIC X(60).
007300     05  FILLER                         PIC X(07).
007400*--------------------------------------------------------------*
007500*    CANDLE-FILE - CLEANSED INTRADAY BARS FROM CDL-CANDLE-
007600*    VALIDATOR, SORTED BY DATE, SYMBOL, TIME ASCENDING.
007700*--------------------------------------------------------------*
007800 FD  CANDLE-FILE.
007900 01  CANDLE-RECORD.
008000     05  CDL-OUT-SYMBOL                 PIC X(12).
008100     05  CDL-OUT-DATE                   PIC X(10).
008200     05  CDL-OUT-TIME                   PIC X(08).
008300     05  CDL-OUT-OPEN                   PIC 9(07)V99.
008400     05  CDL-OUT-HIGH                   PIC 9(07)V99.
008500     05  CDL-OUT-LOW                    PIC 9(07)V99.
008600     05  CDL-OUT-CLOSE                  PIC 9(07)V99.
008700     05  CDL-OUT-VOLUME                 PIC 9(09).
008800     05  FILLER                         PIC X(05).
008900*--------------------------------------------------------------*
009000*    CANDIDATE-WORK-FILE - ONE RECORD PER VALID CANDIDATE WITH
009100*    ITS ENTRY CANDLE RESOLVED, FOR THE ALLOCATOR STEP.
009200*--------------------------------------------------------------*
009300 FD  CANDIDATE-WORK-FILE.
009400 01  CANDIDATE-WORK-RECORD.
009500     05  CWK-DATE                       PIC X(10).
009600     05  CWK-STRATEGY                   PIC X(20).
009700     05  CWK-SYMBOL                     PIC X(12).
009800     05  CWK-BIAS                       PIC X(08).
009900     05  CWK-CONFIDENCE                 PIC 9(03).
010000     05  CWK-ENTRY-TIME                 PIC X(08).
010100     05  CWK-ENTRY-PRICE                PIC 9(07)V99.
010200     05  CWK-STOP                       PIC 9(07)V99.
010300     05  CWK-TARGET                     PIC 9(07)V99.
010400     05  CWK-QTY                        PIC 9(07).
010500     05  FILLER                         PIC X(05).
010600 WORKING-STORAGE SECTION.
010700 01  WS-FILE-STATUS-FIELDS.
010800     05  WS-SUG-STATUS                  PIC X(02).
010900     05  WS-CDL-STATUS                  PIC X(02).
011000     05  WS-CWK-STATUS                  PIC X(02).
011100     05  FILLER                     PIC X(01).
011200 01  WS-SWITCHES.
011300     05  WS-SUG-EOF-SW                  PIC X(01)  VALUE 'N'.
011400         88  WS-SUG-EOF                    VALUE 'Y'.
011500     05  WS-CDL-EOF-SW                  PIC X(01)  VALUE 'N'.
011600         88  WS-CDL-EOF                    VALUE 'Y'.
011700     05  WS-SUG-VALID-SW                PIC X(01)  VALUE 'Y'.
011800         88  WS-SUG-IS-VALID                VALUE 'Y'.
011900         88  WS-SUG-IS-INVALID              VALUE 'N'.
012000     05  WS-ENTRY-FOUND-SW               PIC X(01) VALUE 'N'.
012100         88  WS-ENTRY-FOUND                 VALUE 'Y'.
012200         88  WS-ENTRY-NOT-FOUND             VALUE 'N'.
012300     05  FILLER                     PIC X(01).
012400 01  WS-COUNTERS COMP-3.
012500     05  WS-SUG-READ-COUNT               PIC S9(09) VALUE ZERO.
012600     05  WS-SUG-SKIP-COUNT               PIC S9(09) VALUE ZERO.
012700     05  WS-CWK-WRITE-COUNT              PIC S9(09) VALUE ZERO.
012800     05  FILLER                     PIC X(01) USAGE DISPLAY.
012900 01  WS-CONTROL-BREAK-FIELDS.
013000     05  WS-PREV-DATE                    PIC X(10)  VALUE SPACES.
013100     05  WS-PREV-STRATEGY                PIC X(20)  VALUE SPACES.
013200     05  FILLER                     PIC X(01).
013300 77  WS-STRATEGY-SUG-COUNT       COMP    PIC S9(04) VALUE ZERO.
013400 77  WS-ENTRY-CUTOFF-TIME                PIC X(08) VALUE '09:20:00'.
013500 01  WS-CONSTANTS.
013600     05  WS-MAX-SUG-PER-GROUP COMP        PIC S9(04) VALUE 10.
013700     05  WS-CAPITAL-PER-TRADE             PIC 9(07)V99 VALUE 10000.00.
013800     05  FILLER                     PIC X(01).
013900 01  WS-SUG-EDIT-AREA.
014000     05  WS-SUG-CONF-W                    PIC 9(03).
014100     05  WS-SUG-BIAS-W                    PIC X(08).
014200     05  WS-SUG-EDIT-X REDEFINES WS-SUG-EDIT-AREA
014300                                          PIC X(11).
014400     05  FILLER                     PIC X(01).
014500 01  WS-ENTRY-CALC-AREA.
014600     05  WS-ENTRY-PRICE-RAW               PIC 9(07)V9(4).
014700     05  WS-STOP-RAW                      PIC 9(07)V9(4).
014800     05  WS-TARGET-RAW                    PIC 9(07)V9(4).
014900     05  WS-BASE-PRICE                    PIC 9(07)V9(4).
015000     05  WS-ENTRY-PRICES-X REDEFINES WS-ENTRY-CALC-AREA
015100                                          PIC X(44).
015200     05  FILLER                     PIC X(01).
015300 01  WS-CANDLE-TABLE-CONTROL.
015400     05  WS-CDL-TBL-COUNT COMP            PIC S9(04) VALUE ZERO.
015500     05  WS-BUFFERED-DATE                 PIC X(10) VALUE SPACES.
015600     05  FILLER                     PIC X(01).
015700 77  WS-CDL-TBL-IDX              COMP    PIC S9(04) VALUE ZERO.
015800 01  WS-CANDLE-HOLD-AREA.
015900     05  WS-CDL-HOLD-SYMBOL               PIC X(12).
016000     05  WS-CDL-HOLD-DATE                 PIC X(10).
016100     05  WS-CDL-HOLD-TIME                 PIC X(08).
016200     05  WS-CDL-HOLD-OPEN                 PIC 9(07)V99.
016300     05  WS-CDL-HOLD-HIGH                 PIC 9(07)V99.
016400     05  WS-CDL-HOLD-LOW                  PIC 9(07)V99.
016500     05  WS-CDL-HOLD-CLOSE                PIC 9(07)V99.
016600     05  FILLER                     PIC X(01).
016700 01  WS-CANDLE-TABLE.
016800     05  WS-CDL-TBL-ENTRY OCCURS 500 TIMES
016900                          INDEXED BY WS-CDL-TBL-X.
017000         10  WS-T-SYMBOL                  PIC X(12).
017100         10  WS-T-TIME                    PIC X(08).
017200         10  WS-T-PRICES.
017300             15  WS-T-OPEN                PIC 9(07)V99.
017400             15  WS-T-HIGH                PIC 9(07)V99.
017500             15  WS-T-LOW                 PIC 9(07)V99.
017600             15  WS-T-CLOSE               PIC 9(07)V99.
017700         10  WS-T-PRICES-X REDEFINES WS-T-PRICES
017800                                          PIC X(36).
017900     05  FILLER                     PIC X(01).
018000 PROCEDURE DIVISION.
018100 1000-MAINLINE.
018200     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
018300     PERFORM 2000-PROCESS-SUGGESTION THRU 2000-EXIT
018400         UNTIL WS-SUG-EOF.
018500     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
018600     STOP RUN.
018700 1100-INITIALIZE.
018800     OPEN INPUT SUGGEST-FILE.
018900     OPEN INPUT CANDLE-FILE.
019000     OPEN OUTPUT CANDIDATE-WORK-FILE.
019100     PERFORM 1200-READ-SUG THRU 1200-EXIT.
019200     PERFORM 1300-READ-CDL-HOLD THRU 1300-EXIT.
019300 1100-EXIT.
019400     EXIT.
019500 1200-READ-SUG.
019600     READ SUGGEST-FILE
019700         AT END
019800             SET WS-SUG-EOF TO TRUE
019900     END-READ.
020000     IF NOT WS-SUG-EOF
020100         ADD 1 TO WS-SUG-READ-COUNT
020200     END-IF.
020300 1200-EXIT.
020400     EXIT.
020500 1300-READ-CDL-HOLD.
020600     READ CANDLE-FILE
020700         AT END
020800             SET WS-CDL-EOF TO TRUE
020900             MOVE HIGH-VALUES TO WS-CDL-HOLD-DATE
021000     END-READ.
021100     IF NOT WS-CDL-EOF
021200         MOVE CDL-OUT-SYMBOL TO WS-CDL-HOLD-SYMBOL
021300         MOVE CDL-OUT-DATE   TO WS-CDL-HOLD-DATE
021400         MOVE CDL-OUT-TIME   TO WS-CDL-HOLD-TIME
021500         MOVE CDL-OUT-OPEN   TO WS-CDL-HOLD-OPEN
021600         MOVE CDL-OUT-HIGH   TO WS-CDL-HOLD-HIGH
021700         MOVE CDL-OUT-LOW    TO WS-CDL-HOLD-LOW
021800         MOVE CDL-OUT-CLOSE  TO WS-CDL-HOLD-CLOSE
021900     END-IF.
022000 1300-EXIT.
022100     EXIT.
022200 2000-PROCESS-SUGGESTION.
022300     IF SUG-DATE NOT = WS-PREV-DATE
022400         PERFORM 2050-LOAD-CANDLES-FOR-DATE THRU 2050-EXIT
022500         MOVE SUG-DATE TO WS-PREV-DATE
022600         MOVE SPACES TO WS-PREV-STRATEGY
022700     END-IF.
022800     IF SUG-STRATEGY NOT = WS-PREV-STRATEGY
022900         MOVE SUG-STRATEGY TO WS-PREV-STRATEGY
023000         MOVE ZERO TO WS-STRATEGY-SUG-COUNT
023100     END-IF.
023200     IF WS-STRATEGY-SUG-COUNT < WS-MAX-SUG-PER-GROUP
023300         PERFORM 2200-EDIT-SUGGESTION THRU 2200-EXIT
023400         IF WS-SUG-IS-VALID
023500             ADD 1 TO WS-STRATEGY-SUG-COUNT
023600             PERFORM 2300-FIND-ENTRY-CANDLE THRU 2300-EXIT
023700             IF WS-ENTRY-FOUND
023800                 PERFORM 2400-PRICE-ENTRY THRU 2400-EXIT
023900             END-IF
024000         ELSE
024100             ADD 1 TO WS-SUG-SKIP-COUNT
024200         END-IF
024300     ELSE
024400         ADD 1 TO WS-SUG-SKIP-COUNT
024500     END-IF.
024600     PERFORM 1200-READ-SUG THRU 1200-EXIT.
024700 2000-EXIT.
024800     EXIT.
024900*--------------------------------------------------------------*
025000*    2050 - BUFFER ALL CANDLES FOR THE CURRENT SUGGESTION DATE
025100*    INTO THE IN-MEMORY TABLE USING THE ONE-RECORD LOOK-AHEAD
025200*    HOLD AREA.  CANDLE-FILE IS SORTED BY DATE ASCENDING.
025300*--------------------------------------------------------------*
025400 2050-LOAD-CANDLES-FOR-DATE.
025500     MOVE ZERO TO WS-CDL-TBL-COUNT.
025600     MOVE SUG-DATE TO WS-BUFFERED-DATE.
025700     PERFORM 2060-BUFFER-ONE-CANDLE THRU 2060-EXIT
025800         UNTIL WS-CDL-EOF
025900             OR WS-CDL-HOLD-DATE > WS-BUFFERED-DATE.
026000 2050-EXIT.
026100     EXIT.
026200 2060-BUFFER-ONE-CANDLE.
026300     IF WS-CDL-HOLD-DATE = WS-BUFFERED-DATE
026400             AND WS-CDL-TBL-COUNT < 500
026500         ADD 1 TO WS-CDL-TBL-COUNT
026600         SET WS-CDL-TBL-X TO WS-CDL-TBL-COUNT
026700         MOVE WS-CDL-HOLD-SYMBOL TO WS-T-SYMBOL(WS-CDL-TBL-X)
026800         MOVE WS-CDL-HOLD-TIME   TO WS-T-TIME(WS-CDL-TBL-X)
026900         MOVE WS-CDL-HOLD-OPEN   TO WS-T-OPEN(WS-CDL-TBL-X)
027000         MOVE WS-CDL-HOLD-HIGH   TO WS-T-HIGH(WS-CDL-TBL-X)
027100         MOVE WS-CDL-HOLD-LOW    TO WS-T-LOW(WS-CDL-TBL-X)
027200         MOVE WS-CDL-HOLD-CLOSE  TO WS-T-CLOSE(WS-CDL-TBL-X)
027300     END-IF.
027400     PERFORM 1300-READ-CDL-HOLD THRU 1300-EXIT.
027500 2060-EXIT.
027600     EXIT.
027700 2200-EDIT-SUGGESTION.
027800     SET WS-SUG-IS-VALID TO TRUE.
027900     IF SUG-CONFIDENCE > 100
028000         SET WS-SUG-IS-INVALID TO TRUE
028100     END-IF.
028200     IF WS-SUG-IS-VALID
028300         AND SUG-BIAS NOT = 'BULLISH ' AND SUG-BIAS NOT = 'BEARISH '
028400         SET WS-SUG-IS-INVALID TO TRUE
028500     END-IF.
028600     IF WS-SUG-IS-VALID AND SUG-SYMBOL = SPACES
028700         SET WS-SUG-IS-INVALID TO TRUE
028800     END-IF.
028900 2200-EXIT.
029000     EXIT.
029100*--------------------------------------------------------------*
029200*    2300 - FIRST CANDLE FOR THIS SYMBOL AT OR AFTER THE ENTRY
029300*    CUTOFF TIME.  TABLE IS IN (SYMBOL, TIME) FILE ORDER, SO THE
029400*    FIRST QUALIFYING ROW FOUND BY A FORWARD SCAN IS THE ENTRY
029500*    CANDLE PROVIDED THE FEED ITSELF IS TIME-ASCENDING PER
029600*    SYMBOL (GUARANTEED BY THE CANDLE VALIDATOR STEP).
029700*--------------------------------------------------------------*
029800 2300-FIND-ENTRY-CANDLE.
029900     SET WS-ENTRY-NOT-FOUND TO TRUE.
030000     SET WS-CDL-TBL-X TO 1.
030100     PERFORM 2310-CHECK-CANDLE-ENTRY THRU 2310-EXIT
030200         UNTIL WS-CDL-TBL-X > WS-CDL-TBL-COUNT
030300             OR WS-ENTRY-FOUND.
030400 2300-EXIT.
030500     EXIT.
030600 2310-CHECK-CANDLE-ENTRY.
030700     IF WS-T-SYMBOL(WS-CDL-TBL-X) = SUG-SYMBOL
030800             AND WS-T-TIME(WS-CDL-TBL-X) NOT < WS-ENTRY-CUTOFF-TIME
030900         SET WS-ENTRY-FOUND TO TRUE
031000         MOVE WS-T-TIME(WS-CDL-TBL-X) TO CWK-ENTRY-TIME
031100         MOVE WS-T-OPEN(WS-CDL-TBL-X) TO WS-BASE-PRICE
031200     ELSE
031300         SET WS-CDL-TBL-X UP BY 1
031400     END-IF.
031500 2310-EXIT.
031600     EXIT.
031700*--------------------------------------------------------------*
031800*    2400 - APPLY ENTRY SLIPPAGE, SIZE THE PROVISIONAL TRADE AND
031900*    COMPUTE ITS DEFAULT STOP/TARGET, THEN WRITE THE CANDIDATE
032000*    WORK RECORD.  THESE STOP/TARGET/QTY VALUES ARE OVERRIDDEN
032100*    BY THE ALLOCATOR STEP WHEN THE BASKET IS SIZED.
032200*--------------------------------------------------------------*
032300 2400-PRICE-ENTRY.
032400     IF SUG-BIAS = 'BULLISH '
032500         COMPUTE WS-ENTRY-PRICE-RAW ROUNDED =
032600             WS-BASE-PRICE * 1.001
032700         COMPUTE WS-STOP-RAW ROUNDED = WS-ENTRY-PRICE-RAW * 0.98
032800         COMPUTE WS-TARGET-RAW ROUNDED = WS-ENTRY-PRICE-RAW * 1.04
032900     ELSE
033000         COMPUTE WS-ENTRY-PRICE-RAW ROUNDED =
033100             WS-BASE-PRICE * 0.999
033200         COMPUTE WS-STOP-RAW ROUNDED = WS-ENTRY-PRICE-RAW * 1.02
033300         COMPUTE WS-TARGET-RAW ROUNDED = WS-ENTRY-PRICE-RAW * 0.96
033400     END-IF.
033500     MOVE SUG-DATE       TO CWK-DATE.
033600     MOVE SUG-STRATEGY   TO CWK-STRATEGY.
033700     MOVE SUG-SYMBOL     TO CWK-SYMBOL.
033800     MOVE SUG-BIAS       TO CWK-BIAS.
033900     MOVE SUG-CONFIDENCE TO CWK-CONFIDENCE.
034000     COMPUTE CWK-ENTRY-PRICE ROUNDED = WS-ENTRY-PRICE-RAW.
034100     COMPUTE CWK-STOP        ROUNDED = WS-STOP-RAW.
034200     COMPUTE CWK-TARGET      ROUNDED = WS-TARGET-RAW.
034300     COMPUTE CWK-QTY = WS-CAPITAL-PER-TRADE / CWK-ENTRY-PRICE.
034400     IF CWK-QTY > ZERO
034500         WRITE CANDIDATE-WORK-RECORD
034600         ADD 1 TO WS-CWK-WRITE-COUNT
034700     END-IF.
034800 2400-EXIT.
034900     EXIT.
035000 3000-WRAP-UP.
035100     CLOSE SUGGEST-FILE.
035200     CLOSE CANDLE-FILE.
035300     CLOSE CANDIDATE-WORK-FILE.
035400 3000-EXIT.
035500     EXIT.
