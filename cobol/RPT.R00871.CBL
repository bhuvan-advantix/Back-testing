000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 871-REPORT.
000300 AUTHOR. J.M.WHITFIELD.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 04/22/1991.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 04/22/1991 JMW     DEV-0255   ORIGINAL BRANCH POSITION REPORT
001700*                                PROGRAM (FBP), FOUR-WAY
001800*                                REDEFINES DETAIL SHELL.
001900* 09/30/1992 JMW     DEV-0288   ADDED REP AND ADDRESS DETAIL
002000*                                AREAS (NOW RETIRED).
002100* 02/14/1994 LKT      MR-0761   88-LEVEL SWITCH CONVERSION.
002200* 02/02/1995 LKT      MR-0839   REUSED THIS SHELL FOR THE EQUITY
002300*                                STRATEGY PERFORMANCE / PARAMETER
002400*                                LISTING STEP - RENAMED
002500*                                871-REPORT. ORIGINAL BRANCH
002600*                                FIELDS DROPPED.
002700* 06/20/1995 LKT      MR-0869   EXPECTANCY CALCULATOR AND
002800*                                SIGNAL-STRENGTH RANKING ADDED
002900*                                PER RISK DESK REQUEST 95-033.
003000* 03/23/1998 PXD      MR-1195   Y2K REMEDIATION - CENTURY WINDOW
003100*                                ADDED TO DATE TABLE LOOKUPS.
003200* 07/11/1999 PXD      MR-1209   Y2K FINAL SIGN-OFF, NO DEFECTS.
003300* 05/24/2004 CNO      MR-1482   OVERALL GRAND-TOTAL ROW AND
003400*                                PARAMETER LISTING SECTION ADDED.
003500* 10/16/2012 GRV      TKT-2295  STRATEGY TABLE WIDENED TO 10
003600*                                ENTRIES FOR NEW PROMPT TYPES.
003700* 02/11/2026 RTM      TKT-3352  STRATEGY PERFORMANCE DETAIL LINE
003800*                                PICKED UP PROFIT-DAYS, LOSS-DAYS,
003900*                                SIGNAL STRENGTH AND THE TOTAL
004000*                                INVESTED/PROFIT/LOSS COLUMNS FOR
004100*                                BOTH THE PER-STRATEGY AND OVERALL
004200*                                ROWS.  PRINT LINE WIDENED FROM
004300*                                132 TO 198 COLUMNS TO MATCH
004400*                                870-REPORT'S WIDE-CARRIAGE FORM.
004500* 02/12/2026 RTM      TKT-3364  TRADE-FEED EOF SWITCH, READ COUNT
004600*                                AND THE STRATEGY SWAP WORK AREA
004700*                                PULLED OUT TO 77-LEVEL ITEMS PER
004800*                                STANDARDS DESK STYLE REVIEW.
004900*--------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRADE-FILE ASSIGN TO TRDFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TRD-STATUS.
005900     SELECT REPORT-FILE ASSIGN TO RPTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RPT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*--------------------------------------------------------------*
006500*    TRADE-FILE - SETTLED TRADES FROM SIM-TRADE-SETTLEMENT.
006600*    READ IN FULL A SECOND TIME FOR THE STRATEGY ROLL-UP.
006700*--------------------------------------------------------------*
006800 FD  TRADE-FILE.
006900 01  TRADE-RECORD.
007000     05  TRD-DATE                       PIC X(10).
007100     05  TRD-STRATEGY                   PIC X(20).
007200     05  TRD-SYMBOL                     PIC X(12).
007300     05  TRD-BIAS                       PIC X(08).
007400     05  TRD-ENTRY-TIME                 PIC X(08).
007500     05  TRD-ENTRY-PRICE                PIC 9(07)V99.
007600     05  TRD-EXIT-TIME                  PIC X(08).
007700     05  TRD-EXIT-PRICE                 PIC 9(07)V99.
007800     05  TRD-EXIT-REASON                PIC X(16).
007900     05  TRD-QUANTITY                   PIC 9(07).
008000     05  TRD-INVESTED                   PIC 9(09)V99.
008100     05  TRD-STOP-LOSS                  PIC 9(07)V99.
008200     05  TRD-TARGET                     PIC 9(07)V99.
008300     05  TRD-GROSS-PNL                  PIC S9(09)V99
008400                                         SIGN TRAILING SEPARATE.
008500     05  TRD-TXN-COST                   PIC 9(07)V99.
008600     05  TRD-NET-PNL                    PIC S9(09)V99
008700                                         SIGN TRAILING SEPARATE.
008800     05  TRD-RESULT                     PIC X(09).
008900     05  TRD-CONFIDENCE                 PIC 9(03).
009000     05  TRD-WEIGHT                     PIC 9V9(04).
009100     05  TRD-ALLOC-CAP                  PIC 9(09)V99.
009200     05  FILLER                         PIC X(05).
009300*--------------------------------------------------------------*
009400*    REPORT-FILE - OPENED EXTEND; THIS STEP APPENDS THE
009500*    STRATEGY PERFORMANCE AND PARAMETER LISTING SECTIONS AFTER
009600*    THE TRADE LOG / DAILY SUMMARY WRITTEN BY 870-REPORT.
009700*--------------------------------------------------------------*
009800 FD  REPORT-FILE.
009900 01  REPORT-PRINT-LINE                  PIC X(198).
010000 01  SPF-HEADER-RECORD-AREA.
010100     05  SPH-TITLE                      PIC X(60).
010200     05  FILLER                         PIC X(138).
010300 01  STRATEGY-PERF-DETAIL-AREA REDEFINES SPF-HEADER-RECORD-AREA.
010400     05  SPD-STRATEGY                   PIC X(20).
010500     05  FILLER                         PIC X(01).
010600     05  SPD-TRADES                     PIC ZZZZ9.
010700     05  FILLER                         PIC X(01).
010800     05  SPD-WIN-RATE                   PIC ZZ9.9.
010900     05  FILLER                         PIC X(01).
011000     05  SPD-DAYS                       PIC ZZZ9.
011100     05  FILLER                         PIC X(01).
011200     05  SPD-PROFIT-DAYS                PIC ZZZ9.
011300     05  FILLER                         PIC X(01).
011400     05  SPD-LOSS-DAYS                  PIC ZZZ9.
011500     05  FILLER                         PIC X(01).
011600     05  SPD-AVG-WIN                    PIC ZZZ,ZZ9.99.
011700     05  FILLER                         PIC X(01).
011800     05  SPD-AVG-LOSS                   PIC ZZZ,ZZ9.99.
011900     05  FILLER                         PIC X(01).
012000     05  SPD-EXPECTANCY                 PIC -ZZZ,ZZ9.99.
012100     05  FILLER                         PIC X(01).
012200     05  SPD-SIGNAL                     PIC ZZZ,ZZ9.99.
012300     05  FILLER                         PIC X(01).
012400     05  SPD-TOT-INVESTED               PIC ZZ,ZZZ,ZZ9.99.
012500     05  FILLER                         PIC X(01).
012600     05  SPD-TOT-PROFIT                 PIC ZZ,ZZZ,ZZ9.99.
012700     05  FILLER                         PIC X(01).
012800     05  SPD-TOT-LOSS                   PIC ZZ,ZZZ,ZZ9.99.
012900     05  FILLER                         PIC X(01).
013000     05  SPD-NET                        PIC -ZZ,ZZZ,ZZ9.99.
013100     05  FILLER                         PIC X(49).
013200 01  PARAM-DETAIL-AREA REDEFINES SPF-HEADER-RECORD-AREA.
013300     05  PRM-NAME                       PIC X(30).
013400     05  FILLER                         PIC X(02).
013500     05  PRM-VALUE                      PIC X(20).
013600     05  FILLER                         PIC X(146).
013700 WORKING-STORAGE SECTION.
013800 01  WS-FILE-STATUS-FIELDS.
013900     05  WS-TRD-STATUS                  PIC X(02).
014000     05  WS-RPT-STATUS                  PIC X(02).
014100     05  FILLER                     PIC X(01).
014200 77  WS-TRD-EOF-SW                      PIC X(01) VALUE 'N'.
014300     88  WS-TRD-EOF                        VALUE 'Y'.
014400 01  WS-SWITCHES.
014500     05  WS-FOUND-SW                    PIC X(01) VALUE 'N'.
014600         88  WS-FOUND                      VALUE 'Y'.
014700     05  FILLER                     PIC X(01).
014800 77  WS-TRD-READ-COUNT           COMP-3 PIC S9(09) VALUE ZERO.
014900 01  WS-TABLE-CONTROL.
015000     05  WS-STRAT-COUNT COMP            PIC S9(04) VALUE ZERO.
015100     05  WS-STRAT-IDX COMP              PIC S9(04) VALUE ZERO.
015200     05  WS-STRAT-IDX2 COMP             PIC S9(04) VALUE ZERO.
015300     05  WS-SD-COUNT COMP               PIC S9(04) VALUE ZERO.
015400     05  WS-SD-IDX COMP                 PIC S9(04) VALUE ZERO.
015500     05  WS-OD-COUNT COMP               PIC S9(04) VALUE ZERO.
015600     05  WS-OD-IDX COMP                 PIC S9(04) VALUE ZERO.
015700     05  FILLER                     PIC X(01).
015800 01  WS-STRAT-TABLE.
015900     05  WS-S-ENTRY OCCURS 10 TIMES.
016000         10  WS-S-NAME                  PIC X(20).
016100         10  WS-S-TRADES COMP-3         PIC S9(05) VALUE ZERO.
016200         10  WS-S-WINS COMP-3           PIC S9(05) VALUE ZERO.
016300         10  WS-S-LOSSES COMP-3         PIC S9(05) VALUE ZERO.
016400         10  WS-S-SUM-WIN               PIC 9(09)V99 VALUE ZERO.
016500         10  WS-S-SUM-LOSS              PIC 9(09)V99 VALUE ZERO.
016600         10  WS-S-TOT-INVESTED          PIC 9(11)V99 VALUE ZERO.
016700         10  WS-S-TOT-PROFIT            PIC 9(11)V99 VALUE ZERO.
016800         10  WS-S-TOT-LOSS              PIC 9(11)V99 VALUE ZERO.
016900         10  WS-S-NET                   PIC S9(11)V99 VALUE ZERO
017000                                         SIGN TRAILING SEPARATE.
017100         10  WS-S-WIN-RATE              PIC 9(03)V9 VALUE ZERO.
017200         10  WS-S-DAYS COMP-3           PIC S9(04) VALUE ZERO.
017300         10  WS-S-PROFIT-DAYS COMP-3    PIC S9(04) VALUE ZERO.
017400         10  WS-S-LOSS-DAYS COMP-3      PIC S9(04) VALUE ZERO.
017500         10  WS-S-AVG-WIN               PIC 9(09)V99 VALUE ZERO.
017600         10  WS-S-AVG-LOSS              PIC 9(09)V99 VALUE ZERO.
017700         10  WS-S-EXPECTANCY            PIC S9(09)V99 VALUE ZERO
017800                                         SIGN TRAILING SEPARATE.
017900         10  WS-S-SIGNAL                PIC 9(09)V99 VALUE ZERO.
018000         10  WS-S-NAME-X REDEFINES WS-S-NAME
018100                                        PIC X(20).
018200     05  FILLER                         PIC X(01).
018300 77  WS-SWAP-STRAT-AREA                 PIC X(200).
018400 01  WS-STRAT-DATE-TABLE.
018500     05  WS-SD-ENTRY OCCURS 200 TIMES.
018600         10  WS-SD-STRATEGY             PIC X(20).
018700         10  WS-SD-DATE                 PIC X(10).
018800         10  WS-SD-NET                  PIC S9(09)V99 VALUE ZERO
018900                                         SIGN TRAILING SEPARATE.
019000     05  FILLER                     PIC X(01).
019100 01  WS-OVERALL-DATE-TABLE.
019200     05  WS-OD-ENTRY OCCURS 50 TIMES.
019300         10  WS-OD-DATE                 PIC X(10).
019400         10  WS-OD-NET                  PIC S9(09)V99 VALUE ZERO
019500                                         SIGN TRAILING SEPARATE.
019600     05  FILLER                     PIC X(01).
019700 01  WS-OVERALL-TOTALS.
019800     05  WS-OA-TRADES COMP-3            PIC S9(05) VALUE ZERO.
019900     05  WS-OA-WINS COMP-3              PIC S9(05) VALUE ZERO.
020000     05  WS-OA-LOSSES COMP-3            PIC S9(05) VALUE ZERO.
020100     05  WS-OA-SUM-WIN                  PIC 9(09)V99 VALUE ZERO.
020200     05  WS-OA-SUM-LOSS                 PIC 9(09)V99 VALUE ZERO.
020300     05  WS-OA-TOT-INVESTED             PIC 9(11)V99 VALUE ZERO.
020400     05  WS-OA-TOT-PROFIT               PIC 9(11)V99 VALUE ZERO.
020500     05  WS-OA-TOT-LOSS                 PIC 9(11)V99 VALUE ZERO.
020600     05  WS-OA-NET                      PIC S9(11)V99 VALUE ZERO
020700                                         SIGN TRAILING SEPARATE.
020800     05  WS-OA-WIN-RATE                 PIC 9(03)V9 VALUE ZERO.
020900     05  WS-OA-DAYS COMP-3              PIC S9(04) VALUE ZERO.
021000     05  WS-OA-PROFIT-DAYS COMP-3       PIC S9(04) VALUE ZERO.
021100     05  WS-OA-LOSS-DAYS COMP-3         PIC S9(04) VALUE ZERO.
021200     05  WS-OA-AVG-WIN                  PIC 9(09)V99 VALUE ZERO.
021300     05  WS-OA-AVG-LOSS                 PIC 9(09)V99 VALUE ZERO.
021400     05  WS-OA-EXPECTANCY               PIC S9(09)V99 VALUE ZERO
021500                                         SIGN TRAILING SEPARATE.
021600     05  WS-OA-SIGNAL                   PIC 9(09)V99 VALUE ZERO.
021700     05  FILLER                     PIC X(01).
021800 01  WS-PARAMETER-TABLE.
021900     05  FILLER.
022000         10  FILLER             PIC X(30) VALUE 'STOP-LOSS PERCENT'.
022100         10  FILLER             PIC X(20) VALUE '2.0'.
022200     05  FILLER.
022300         10  FILLER             PIC X(30) VALUE 'TARGET PERCENT'.
022400         10  FILLER             PIC X(20) VALUE '4.0'.
022500     05  FILLER.
022600         10  FILLER             PIC X(30) VALUE 'RISK-REWARD RATIO'.
022700         10  FILLER             PIC X(20) VALUE '2.0'.
022800     05  FILLER.
022900         10  FILLER             PIC X(30) VALUE 'DAILY CAPITAL'.
023000         10  FILLER             PIC X(20) VALUE '50000.00'.
023100     05  FILLER.
023200         10  FILLER             PIC X(30) VALUE 'CAPITAL PER TRADE'.
023300         10  FILLER             PIC X(20) VALUE '10000.00'.
023400     05  FILLER.
023500         10  FILLER             PIC X(30) VALUE 'MAX POSITIONS PER DAY'.
023600         10  FILLER             PIC X(20) VALUE '5'.
023700     05  FILLER.
023800         10  FILLER             PIC X(30) VALUE 'ENTRY START TIME'.
023900         10  FILLER             PIC X(20) VALUE '09:20:00'.
024000     05  FILLER.
024100         10  FILLER             PIC X(30) VALUE 'FORCE EXIT TIME'.
024200         10  FILLER             PIC X(20) VALUE '15:15:00'.
024300     05  FILLER.
024400         10  FILLER             PIC X(30) VALUE 'SLIPPAGE PERCENT'.
024500         10  FILLER             PIC X(20) VALUE '0.1'.
024600     05  FILLER.
024700         10  FILLER             PIC X(30) VALUE 'TXN COST PERCENT (SIDE)'.
024800         10  FILLER             PIC X(20) VALUE '0.05'.
024900 01  WS-PARAM-RTABLE REDEFINES WS-PARAMETER-TABLE.
025000     05  WS-PARAM-ENTRY OCCURS 10 TIMES.
025100         10  WS-PARAM-NAME      PIC X(30).
025200         10  WS-PARAM-VALUE     PIC X(20).
025300 01  WS-PARAM-CONTROL.
025400     05  WS-PARAM-IDX COMP              PIC S9(04) VALUE ZERO.
025500     05  FILLER                     PIC X(01).
025600 PROCEDURE DIVISION.
025700 1000-MAINLINE.
025800     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
025900     PERFORM 2000-ACCUMULATE-TRADE THRU 2000-EXIT
026000         UNTIL WS-TRD-EOF.
026100     PERFORM 2800-CALC-DAY-COUNTS THRU 2800-EXIT.
026200     PERFORM 2200-CALC-EXPECTANCY THRU 2200-EXIT
026300         VARYING WS-STRAT-IDX FROM 1 BY 1
026400         UNTIL WS-STRAT-IDX > WS-STRAT-COUNT.
026500     PERFORM 2250-CALC-OVERALL-EXPECTANCY THRU 2250-EXIT.
026600     PERFORM 2400-SORT-STRATEGIES THRU 2400-EXIT.
026700     PERFORM 2600-PRINT-STRATEGY-SECTION THRU 2600-EXIT.
026800     PERFORM 2700-PRINT-PARAMETERS THRU 2700-EXIT.
026900     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
027000     STOP RUN.
027100 1100-INITIALIZE.
027200     OPEN INPUT TRADE-FILE.
027300     OPEN EXTEND REPORT-FILE.
027400     PERFORM 1200-READ-TRD THRU 1200-EXIT.
027500 1100-EXIT.
027600     EXIT.
027700 1200-READ-TRD.
027800     READ TRADE-FILE
027900         AT END
028000             SET WS-TRD-EOF TO TRUE
028100     END-READ.
028200     IF NOT WS-TRD-EOF
028300         ADD 1 TO WS-TRD-READ-COUNT
028400     END-IF.
028500 1200-EXIT.
028600     EXIT.
028700*--------------------------------------------------------------*
028800*    2000 - ROLL ONE TRADE INTO THE STRATEGY TABLE, THE
028900*    STRATEGY/DATE TABLE AND THE OVERALL/DATE TABLE.
029000*--------------------------------------------------------------*
029100 2000-ACCUMULATE-TRADE.
029200     PERFORM 2050-FIND-OR-ADD-STRATEGY THRU 2050-EXIT.
029300     PERFORM 2100-ADD-TO-STRATEGY THRU 2100-EXIT.
029400     PERFORM 2120-FIND-OR-ADD-STRAT-DATE THRU 2120-EXIT.
029500     ADD TRD-NET-PNL TO WS-SD-NET(WS-SD-IDX).
029600     PERFORM 2140-FIND-OR-ADD-OVERALL-DATE THRU 2140-EXIT.
029700     ADD TRD-NET-PNL TO WS-OD-NET(WS-OD-IDX).
029800     PERFORM 1200-READ-TRD THRU 1200-EXIT.
029900 2000-EXIT.
030000     EXIT.
030100 2050-FIND-OR-ADD-STRATEGY.
030200     SET WS-FOUND TO FALSE.
030300     MOVE 'N' TO WS-FOUND-SW.
030400     SET WS-STRAT-IDX TO 1.
030500     PERFORM 2060-CHECK-ONE-STRATEGY THRU 2060-EXIT
030600         UNTIL WS-STRAT-IDX > WS-STRAT-COUNT OR WS-FOUND.
030700     IF NOT WS-FOUND
030800         ADD 1 TO WS-STRAT-COUNT
030900         SET WS-STRAT-IDX TO WS-STRAT-COUNT
031000         MOVE TRD-STRATEGY TO WS-S-NAME(WS-STRAT-IDX)
031100     END-IF.
031200 2050-EXIT.
031300     EXIT.
031400 2060-CHECK-ONE-STRATEGY.
031500     IF WS-S-NAME(WS-STRAT-IDX) = TRD-STRATEGY
031600         SET WS-FOUND TO TRUE
031700     ELSE
031800         ADD 1 TO WS-STRAT-IDX
031900     END-IF.
032000 2060-EXIT.
032100     EXIT.
032200 2100-ADD-TO-STRATEGY.
032300     ADD 1 TO WS-S-TRADES(WS-STRAT-IDX).
032400     ADD TRD-INVESTED TO WS-S-TOT-INVESTED(WS-STRAT-IDX).
032500     IF TRD-NET-PNL > ZERO
032600         ADD 1 TO WS-S-WINS(WS-STRAT-IDX)
032700         ADD TRD-NET-PNL TO WS-S-SUM-WIN(WS-STRAT-IDX)
032800         ADD TRD-NET-PNL TO WS-S-TOT-PROFIT(WS-STRAT-IDX)
032900     END-IF.
033000     IF TRD-NET-PNL < ZERO
033100         ADD 1 TO WS-S-LOSSES(WS-STRAT-IDX)
033200         COMPUTE WS-S-SUM-LOSS(WS-STRAT-IDX) =
033300             WS-S-SUM-LOSS(WS-STRAT-IDX) - TRD-NET-PNL
033400         COMPUTE WS-S-TOT-LOSS(WS-STRAT-IDX) =
033500             WS-S-TOT-LOSS(WS-STRAT-IDX) - TRD-NET-PNL
033600     END-IF.
033700     ADD TRD-NET-PNL TO WS-S-NET(WS-STRAT-IDX).
033800     ADD 1 TO WS-OA-TRADES.
033900     ADD TRD-INVESTED TO WS-OA-TOT-INVESTED.
034000     IF TRD-NET-PNL > ZERO
034100         ADD 1 TO WS-OA-WINS
034200         ADD TRD-NET-PNL TO WS-OA-SUM-WIN
034300         ADD TRD-NET-PNL TO WS-OA-TOT-PROFIT
034400     END-IF.
034500     IF TRD-NET-PNL < ZERO
034600         ADD 1 TO WS-OA-LOSSES
034700         COMPUTE WS-OA-SUM-LOSS = WS-OA-SUM-LOSS - TRD-NET-PNL
034800         COMPUTE WS-OA-TOT-LOSS = WS-OA-TOT-LOSS - TRD-NET-PNL
034900     END-IF.
035000     ADD TRD-NET-PNL TO WS-OA-NET.
035100 2100-EXIT.
035200     EXIT.
035300 2120-FIND-OR-ADD-STRAT-DATE.
035400     SET WS-FOUND TO FALSE.
035500     MOVE 'N' TO WS-FOUND-SW.
035600     SET WS-SD-IDX TO 1.
035700     PERFORM 2130-CHECK-ONE-STRAT-DATE THRU 2130-EXIT
035800         UNTIL WS-SD-IDX > WS-SD-COUNT OR WS-FOUND.
035900     IF NOT WS-FOUND
036000         ADD 1 TO WS-SD-COUNT
036100         SET WS-SD-IDX TO WS-SD-COUNT
036200         MOVE TRD-STRATEGY TO WS-SD-STRATEGY(WS-SD-IDX)
036300         MOVE TRD-DATE     TO WS-SD-DATE(WS-SD-IDX)
036400     END-IF.
036500 2120-EXIT.
036600     EXIT.
036700 2130-CHECK-ONE-STRAT-DATE.
036800     IF WS-SD-STRATEGY(WS-SD-IDX) = TRD-STRATEGY
036900             AND WS-SD-DATE(WS-SD-IDX) = TRD-DATE
037000         SET WS-FOUND TO TRUE
037100     ELSE
037200         ADD 1 TO WS-SD-IDX
037300     END-IF.
037400 2130-EXIT.
037500     EXIT.
037600 2140-FIND-OR-ADD-OVERALL-DATE.
037700     SET WS-FOUND TO FALSE.
037800     MOVE 'N' TO WS-FOUND-SW.
037900     SET WS-OD-IDX TO 1.
038000     PERFORM 2150-CHECK-ONE-OVERALL-DATE THRU 2150-EXIT
038100         UNTIL WS-OD-IDX > WS-OD-COUNT OR WS-FOUND.
038200     IF NOT WS-FOUND
038300         ADD 1 TO WS-OD-COUNT
038400         SET WS-OD-IDX TO WS-OD-COUNT
038500         MOVE TRD-DATE TO WS-OD-DATE(WS-OD-IDX)
038600     END-IF.
038700 2140-EXIT.
038800     EXIT.
038900 2150-CHECK-ONE-OVERALL-DATE.
039000     IF WS-OD-DATE(WS-OD-IDX) = TRD-DATE
039100         SET WS-FOUND TO TRUE
039200     ELSE
039300         ADD 1 TO WS-OD-IDX
039400     END-IF.
039500 2150-EXIT.
039600     EXIT.
039700*--------------------------------------------------------------*
039800*    2800 - TALLY PROFITABLE/LOSING DAYS FROM THE PER-DATE NET
039900*    P&L TOTALS BUILT DURING THE FIRST PASS.
040000*--------------------------------------------------------------*
040100 2800-CALC-DAY-COUNTS.
040200     PERFORM 2810-TALLY-ONE-STRAT-DATE THRU 2810-EXIT
040300         VARYING WS-SD-IDX FROM 1 BY 1
040400         UNTIL WS-SD-IDX > WS-SD-COUNT.
040500     PERFORM 2820-TALLY-ONE-OVERALL-DATE THRU 2820-EXIT
040600         VARYING WS-OD-IDX FROM 1 BY 1
040700         UNTIL WS-OD-IDX > WS-OD-COUNT.
040800 2800-EXIT.
040900     EXIT.
041000 2810-TALLY-ONE-STRAT-DATE.
041100     SET WS-FOUND TO FALSE.
041200     MOVE 'N' TO WS-FOUND-SW.
041300     SET WS-STRAT-IDX TO 1.
041400     PERFORM 2060-CHECK-ONE-STRATEGY THRU 2060-EXIT
041500         UNTIL WS-STRAT-IDX > WS-STRAT-COUNT OR WS-FOUND.
041600     IF WS-FOUND
041700         ADD 1 TO WS-S-DAYS(WS-STRAT-IDX)
041800         IF WS-SD-NET(WS-SD-IDX) > ZERO
041900             ADD 1 TO WS-S-PROFIT-DAYS(WS-STRAT-IDX)
042000         END-IF
042100         IF WS-SD-NET(WS-SD-IDX) < ZERO
042200             ADD 1 TO WS-S-LOSS-DAYS(WS-STRAT-IDX)
042300         END-IF
042400     END-IF.
042500 2810-EXIT.
042600     EXIT.
042700 2820-TALLY-ONE-OVERALL-DATE.
042800     ADD 1 TO WS-OA-DAYS.
042900     IF WS-OD-NET(WS-OD-IDX) > ZERO
043000         ADD 1 TO WS-OA-PROFIT-DAYS
043100     END-IF.
043200     IF WS-OD-NET(WS-OD-IDX) < ZERO
043300         ADD 1 TO WS-OA-LOSS-DAYS
043400     END-IF.
043500 2820-EXIT.
043600     EXIT.
043700*--------------------------------------------------------------*
043800*    2200 - EXPECTANCY CALCULATOR (UNIT 3), ONE STRATEGY AT A
043900*    TIME.  ALL DIVISIONS ARE GUARDED AGAINST A ZERO
044000*    DENOMINATOR.
044100*--------------------------------------------------------------*
044200 2200-CALC-EXPECTANCY.
044300     IF WS-S-TRADES(WS-STRAT-IDX) = ZERO
044400         MOVE ZERO TO WS-S-WIN-RATE(WS-STRAT-IDX)
044500         MOVE ZERO TO WS-S-AVG-WIN(WS-STRAT-IDX)
044600         MOVE ZERO TO WS-S-AVG-LOSS(WS-STRAT-IDX)
044700         MOVE ZERO TO WS-S-EXPECTANCY(WS-STRAT-IDX)
044800         MOVE ZERO TO WS-S-SIGNAL(WS-STRAT-IDX)
044900     ELSE
045000         COMPUTE WS-S-WIN-RATE(WS-STRAT-IDX) ROUNDED =
045100             WS-S-WINS(WS-STRAT-IDX)
045200                 / WS-S-TRADES(WS-STRAT-IDX) * 100
045300         IF WS-S-WINS(WS-STRAT-IDX) = ZERO
045400             MOVE ZERO TO WS-S-AVG-WIN(WS-STRAT-IDX)
045500         ELSE
045600             COMPUTE WS-S-AVG-WIN(WS-STRAT-IDX) ROUNDED =
045700                 WS-S-SUM-WIN(WS-STRAT-IDX)
045800                     / WS-S-WINS(WS-STRAT-IDX)
045900         END-IF
046000         IF WS-S-LOSSES(WS-STRAT-IDX) = ZERO
046100             MOVE ZERO TO WS-S-AVG-LOSS(WS-STRAT-IDX)
046200         ELSE
046300             COMPUTE WS-S-AVG-LOSS(WS-STRAT-IDX) ROUNDED =
046400                 WS-S-SUM-LOSS(WS-STRAT-IDX)
046500                     / WS-S-LOSSES(WS-STRAT-IDX)
046600         END-IF
046700         COMPUTE WS-S-EXPECTANCY(WS-STRAT-IDX) ROUNDED =
046800             (WS-S-WINS(WS-STRAT-IDX)
046900                 / WS-S-TRADES(WS-STRAT-IDX)
047000                 * WS-S-AVG-WIN(WS-STRAT-IDX))
047100             - (WS-S-LOSSES(WS-STRAT-IDX)
047200                 / WS-S-TRADES(WS-STRAT-IDX)
047300                 * WS-S-AVG-LOSS(WS-STRAT-IDX))
047400         IF WS-S-EXPECTANCY(WS-STRAT-IDX) > ZERO
047500             MOVE WS-S-EXPECTANCY(WS-STRAT-IDX)
047600                 TO WS-S-SIGNAL(WS-STRAT-IDX)
047700         ELSE
047800             MOVE ZERO TO WS-S-SIGNAL(WS-STRAT-IDX)
047900         END-IF
048000     END-IF.
048100 2200-EXIT.
048200     EXIT.
048300 2250-CALC-OVERALL-EXPECTANCY.
048400     IF WS-OA-TRADES = ZERO
048500         MOVE ZERO TO WS-OA-WIN-RATE
048600         MOVE ZERO TO WS-OA-AVG-WIN
048700         MOVE ZERO TO WS-OA-AVG-LOSS
048800         MOVE ZERO TO WS-OA-EXPECTANCY
048900         MOVE ZERO TO WS-OA-SIGNAL
049000     ELSE
049100         COMPUTE WS-OA-WIN-RATE ROUNDED =
049200             WS-OA-WINS / WS-OA-TRADES * 100
049300         IF WS-OA-WINS = ZERO
049400             MOVE ZERO TO WS-OA-AVG-WIN
049500         ELSE
049600             COMPUTE WS-OA-AVG-WIN ROUNDED =
049700                 WS-OA-SUM-WIN / WS-OA-WINS
049800         END-IF
049900         IF WS-OA-LOSSES = ZERO
050000             MOVE ZERO TO WS-OA-AVG-LOSS
050100         ELSE
050200             COMPUTE WS-OA-AVG-LOSS ROUNDED =
050300                 WS-OA-SUM-LOSS / WS-OA-LOSSES
050400         END-IF
050500         COMPUTE WS-OA-EXPECTANCY ROUNDED =
050600             (WS-OA-WINS / WS-OA-TRADES * WS-OA-AVG-WIN)
050700             - (WS-OA-LOSSES / WS-OA-TRADES * WS-OA-AVG-LOSS)
050800         IF WS-OA-EXPECTANCY > ZERO
050900             MOVE WS-OA-EXPECTANCY TO WS-OA-SIGNAL
051000         ELSE
051100             MOVE ZERO TO WS-OA-SIGNAL
051200         END-IF
051300     END-IF.
051400 2250-EXIT.
051500     EXIT.
051600*--------------------------------------------------------------*
051700*    2400 - EXCHANGE SORT OF THE STRATEGY TABLE BY SIGNAL
051800*    STRENGTH DESCENDING (TABLE NEVER EXCEEDS TEN ENTRIES).
051900*--------------------------------------------------------------*
052000 2400-SORT-STRATEGIES.
052100     IF WS-STRAT-COUNT > 1
052200         PERFORM 2410-SORT-ONE-PASS THRU 2410-EXIT
052300             VARYING WS-STRAT-IDX FROM 1 BY 1
052400             UNTIL WS-STRAT-IDX > WS-STRAT-COUNT
052500     END-IF.
052600 2400-EXIT.
052700     EXIT.
052800 2410-SORT-ONE-PASS.
052900     COMPUTE WS-STRAT-IDX2 = WS-STRAT-COUNT - 1.
053000     PERFORM 2420-COMPARE-AND-SWAP THRU 2420-EXIT
053100         VARYING WS-STRAT-IDX FROM 1 BY 1
053200         UNTIL WS-STRAT-IDX > WS-STRAT-IDX2.
053300 2410-EXIT.
053400     EXIT.
053500 2420-COMPARE-AND-SWAP.
053600     IF WS-S-SIGNAL(WS-STRAT-IDX) < WS-S-SIGNAL(WS-STRAT-IDX + 1)
053700         MOVE WS-S-ENTRY(WS-STRAT-IDX)     TO WS-SWAP-STRAT-AREA
053800         MOVE WS-S-ENTRY(WS-STRAT-IDX + 1) TO WS-S-ENTRY(WS-STRAT-IDX)
053900         MOVE WS-SWAP-STRAT-AREA           TO WS-S-ENTRY(WS-STRAT-IDX + 1)
054000     END-IF.
054100 2420-EXIT.
054200     EXIT.
054300*--------------------------------------------------------------*
054400*    2600 - PRINT ONE LINE PER STRATEGY (SIGNAL DESCENDING)
054500*    FOLLOWED BY THE OVERALL GRAND-TOTAL LINE.
054600*--------------------------------------------------------------*
054700 2600-PRINT-STRATEGY-SECTION.
054800     MOVE SPACES TO REPORT-PRINT-LINE.
054900     MOVE 'STRATEGY PERFORMANCE' TO SPH-TITLE.
055000     WRITE REPORT-PRINT-LINE FROM SPF-HEADER-RECORD-AREA
055100         AFTER ADVANCING C01.
055200     PERFORM 2610-PRINT-ONE-STRATEGY THRU 2610-EXIT
055300         VARYING WS-STRAT-IDX FROM 1 BY 1
055400         UNTIL WS-STRAT-IDX > WS-STRAT-COUNT.
055500     MOVE SPACES TO REPORT-PRINT-LINE.
055600     MOVE 'OVERALL'            TO SPD-STRATEGY.
055700     MOVE WS-OA-TRADES         TO SPD-TRADES.
055800     MOVE WS-OA-WIN-RATE       TO SPD-WIN-RATE.
055900     MOVE WS-OA-DAYS           TO SPD-DAYS.
056000     MOVE WS-OA-PROFIT-DAYS    TO SPD-PROFIT-DAYS.
056100     MOVE WS-OA-LOSS-DAYS      TO SPD-LOSS-DAYS.
056200     MOVE WS-OA-AVG-WIN        TO SPD-AVG-WIN.
056300     MOVE WS-OA-AVG-LOSS       TO SPD-AVG-LOSS.
056400     MOVE WS-OA-EXPECTANCY     TO SPD-EXPECTANCY.
056500     MOVE WS-OA-SIGNAL         TO SPD-SIGNAL.
056600     MOVE WS-OA-TOT-INVESTED   TO SPD-TOT-INVESTED.
056700     MOVE WS-OA-TOT-PROFIT     TO SPD-TOT-PROFIT.
056800     MOVE WS-OA-TOT-LOSS       TO SPD-TOT-LOSS.
056900     MOVE WS-OA-NET            TO SPD-NET.
057000     WRITE REPORT-PRINT-LINE FROM STRATEGY-PERF-DETAIL-AREA
057100         AFTER ADVANCING 1.
057200 2600-EXIT.
057300     EXIT.
057400 2610-PRINT-ONE-STRATEGY.
057500     MOVE SPACES TO REPORT-PRINT-LINE.
057600     MOVE WS-S-NAME(WS-STRAT-IDX)       TO SPD-STRATEGY.
057700     MOVE WS-S-TRADES(WS-STRAT-IDX)     TO SPD-TRADES.
057800     MOVE WS-S-WIN-RATE(WS-STRAT-IDX)   TO SPD-WIN-RATE.
057900     MOVE WS-S-DAYS(WS-STRAT-IDX)       TO SPD-DAYS.
058000     MOVE WS-S-PROFIT-DAYS(WS-STRAT-IDX) TO SPD-PROFIT-DAYS.
058100     MOVE WS-S-LOSS-DAYS(WS-STRAT-IDX)   TO SPD-LOSS-DAYS.
058200     MOVE WS-S-AVG-WIN(WS-STRAT-IDX)    TO SPD-AVG-WIN.
058300     MOVE WS-S-AVG-LOSS(WS-STRAT-IDX)   TO SPD-AVG-LOSS.
058400     MOVE WS-S-EXPECTANCY(WS-STRAT-IDX) TO SPD-EXPECTANCY.
058500     MOVE WS-S-SIGNAL(WS-STRAT-IDX)      TO SPD-SIGNAL.
058600     MOVE WS-S-TOT-INVESTED(WS-STRAT-IDX) TO SPD-TOT-INVESTED.
058700     MOVE WS-S-TOT-PROFIT(WS-STRAT-IDX)   TO SPD-TOT-PROFIT.
058800     MOVE WS-S-TOT-LOSS(WS-STRAT-IDX)     TO SPD-TOT-LOSS.
058900     MOVE WS-S-NET(WS-STRAT-IDX)        TO SPD-NET.
059000     WRITE REPORT-PRINT-LINE FROM STRATEGY-PERF-DETAIL-AREA
059100         AFTER ADVANCING 1.
059200 2610-EXIT.
059300     EXIT.
059400*--------------------------------------------------------------*
059500*    2700 - PRINT THE FIXED ALGORITHM PARAMETER LISTING.
059600*--------------------------------------------------------------*
059700 2700-PRINT-PARAMETERS.
059800     MOVE SPACES TO REPORT-PRINT-LINE.
059900     MOVE 'ALGORITHM PARAMETERS' TO SPH-TITLE.
060000     WRITE REPORT-PRINT-LINE FROM SPF-HEADER-RECORD-AREA
060100         AFTER ADVANCING C01.
060200     PERFORM 2710-PRINT-ONE-PARAMETER THRU 2710-EXIT
060300         VARYING WS-PARAM-IDX FROM 1 BY 1
060400         UNTIL WS-PARAM-IDX > 10.
060500 2700-EXIT.
060600     EXIT.
060700 2710-PRINT-ONE-PARAMETER.
060800     MOVE SPACES TO REPORT-PRINT-LINE.
060900     MOVE WS-PARAM-NAME(WS-PARAM-IDX)  TO PRM-NAME.
061000     MOVE WS-PARAM-VALUE(WS-PARAM-IDX) TO PRM-VALUE.
061100     WRITE REPORT-PRINT-LINE FROM PARAM-DETAIL-AREA
061200         AFTER ADVANCING 1.
061300 2710-EXIT.
061400     EXIT.
061500 3000-WRAP-UP.
061600     CLOSE TRADE-FILE.
061700     CLOSE REPORT-FILE.
061800 3000-EXIT.
061900     EXIT.
