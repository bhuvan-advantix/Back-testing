000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 870-REPORT.
000300 AUTHOR. L.K.TANDON.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 08/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 08/09/1990 LKT     DEV-0201   ORIGINAL COMPENSATION REPORT
001700*                                PROGRAM (857-REPORT), HEADER/
001800*                                DETAIL/TRAILER SHELL WITH THE
001900*                                ELIGIBLE-SCHEDULE TABLE.
002000* 03/14/1991 LKT     DEV-0229   ADDED PAYOUT-TYPE BREAKOUT.
002100* 06/28/1993 JMW      MR-0705   88-LEVEL SWITCH CONVERSION.
002200* 01/09/1995 JMW      MR-0831   REUSED THIS SHELL FOR THE EQUITY
002300*                                TRADE LOG / DAILY SUMMARY PRINT
002400*                                STEP - RENAMED 870-REPORT.
002500*                                ORIGINAL COMPENSATION FIELDS
002600*                                DROPPED.
002700* 06/14/1995 JMW      MR-0867   DATE/STRATEGY CONTROL BREAK AND
002800*                                IN-MEMORY EXCHANGE SORT OF THE
002900*                                TRADE LOG ADDED.
003000* 03/22/1998 PXD      MR-1194   Y2K REMEDIATION - CENTURY WINDOW
003100*                                ADDED TO DATE/STRATEGY BREAK.
003200* 07/10/1999 PXD      MR-1208   Y2K FINAL SIGN-OFF, NO DEFECTS.
003300* 05/23/2004 CNO      MR-1481   P&L PERCENT COLUMN ADDED TO THE
003400*                                TRADE LOG PER ALGO DESK SPEC.
003500* 10/15/2012 GRV      TKT-2294  DAILY SUMMARY CAPITAL-END AND
003600*                                STATUS COLUMNS ADDED.
003700* 02/11/2026 RTM      TKT-3352  TRADE LOG WIDENED TO THE FULL 17
003800*                                ALGO DESK COLUMNS (STOP, TARGET,
003900*                                EXIT TIME, INVESTED, GROSS P&L,
004000*                                TXN COST ADDED) AND THE DAILY
004100*                                SUMMARY PICKED UP CAP-START,
004200*                                PROFIT AND LOSS.  PRINT LINE
004300*                                WIDENED FROM 132 TO 198 COLUMNS
004400*                                (WIDE-CARRIAGE FORM) TO HOLD THEM.
004500* 02/12/2026 RTM      TKT-3364  TRADE-FEED EOF SWITCH, PRINT LINE
004600*                                COUNT AND THE DAILY CAPITAL
004700*                                CONSTANT PULLED OUT TO 77-LEVEL
004800*                                ITEMS PER STANDARDS DESK REVIEW.
004900*--------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRADE-FILE ASSIGN TO TRDFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TRD-STATUS.
005900     SELECT REPORT-FILE ASSIGN TO RPTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RPT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*--------------------------------------------------------------*
006500*    TRADE-FILE - SETTLED TRADES FROM SIM-TRADE-SETTLEMENT,
006600*    SORTED BY DATE, STRATEGY, SYMBOL.
006700*--------------------------------------------------------------*
006800 FD  TRADE-FILE.
006900 01  TRADE-RECORD.
007000     05  TRD-DATE                       PIC X(10).
007100     05  TRD-STRATEGY                   PIC X(20).
007200     05  TRD-SYMBOL                     PIC X(12).
007300     05  TRD-BIAS                       PIC X(08).
007400     05  TRD-ENTRY-TIME                 PIC X(08).
007500     05  TRD-ENTRY-PRICE                PIC 9(07)V99.
007600     05  TRD-EXIT-TIME                  PIC X(08).
007700     05  TRD-EXIT-PRICE                 PIC 9(07)V99.
007800     05  TRD-EXIT-REASON                PIC X(16).
007900     05  TRD-QUANTITY                   PIC 9(07).
008000     05  TRD-INVESTED                   PIC 9(09)V99.
008100     05  TRD-STOP-LOSS                  PIC 9(07)V99.
008200     05  TRD-TARGET                     PIC 9(07)V99.
008300     05  TRD-GROSS-PNL                  PIC S9(09)V99
008400                                         SIGN TRAILING SEPARATE.
008500     05  TRD-TXN-COST                   PIC 9(07)V99.
008600     05  TRD-NET-PNL                    PIC S9(09)V99
008700                                         SIGN TRAILING SEPARATE.
008800     05  TRD-RESULT                     PIC X(09).
008900     05  TRD-CONFIDENCE                 PIC 9(03).
009000     05  TRD-WEIGHT                     PIC 9V9(04).
009100     05  TRD-ALLOC-CAP                  PIC 9(09)V99.
009200     05  FILLER                         PIC X(05).
009300*--------------------------------------------------------------*
009400*    REPORT-FILE - 198-COLUMN WIDE-CARRIAGE PRINT STREAM.  OPENS
009500*    THE FILE FRESH AND WRITES THE TRADE LOG AND THE DAILY
009600*    SUMMARY SECTIONS; 871-REPORT EXTENDS IT WITH THE STRATEGY
009700*    PERFORMANCE AND PARAMETER SECTIONS.
009800*--------------------------------------------------------------*
009900 FD  REPORT-FILE.
010000 01  REPORT-PRINT-LINE                  PIC X(198).
010100 01  HEADER-RECORD-AREA.
010200     05  HDR-TITLE                      PIC X(60).
010300     05  HDR-RUN-DATE                   PIC X(10).
010400     05  FILLER                         PIC X(128).
010500 01  TRADE-LOG-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
010600     05  TLD-DATE                       PIC X(10).
010700     05  FILLER                         PIC X(01).
010800     05  TLD-STRATEGY                   PIC X(12).
010900     05  FILLER                         PIC X(01).
011000     05  TLD-SYMBOL                     PIC X(08).
011100     05  FILLER                         PIC X(01).
011200     05  TLD-BIAS                       PIC X(08).
011300     05  FILLER                         PIC X(01).
011400     05  TLD-ENTRY-TIME                 PIC X(08).
011500     05  FILLER                         PIC X(01).
011600     05  TLD-ENTRY-PRICE                PIC ZZ,ZZ9.99.
011700     05  FILLER                         PIC X(01).
011800     05  TLD-STOP                       PIC ZZ,ZZ9.99.
011900     05  FILLER                         PIC X(01).
012000     05  TLD-TARGET                     PIC ZZ,ZZ9.99.
012100     05  FILLER                         PIC X(01).
012200     05  TLD-EXIT-TIME                  PIC X(08).
012300     05  FILLER                         PIC X(01).
012400     05  TLD-EXIT-REASON                PIC X(22).
012500     05  FILLER                         PIC X(01).
012600     05  TLD-EXIT-PRICE                 PIC ZZ,ZZ9.99.
012700     05  FILLER                         PIC X(01).
012800     05  TLD-QTY                        PIC ZZZ,ZZ9.
012900     05  FILLER                         PIC X(01).
013000     05  TLD-INVESTED                   PIC ZZZ,ZZ9.99.
013100     05  FILLER                         PIC X(01).
013200     05  TLD-GROSS-PNL                  PIC -Z,ZZZ,ZZ9.99.
013300     05  FILLER                         PIC X(01).
013400     05  TLD-TXN-COST                   PIC ZZ,ZZ9.99.
013500     05  FILLER                         PIC X(01).
013600     05  TLD-NET-PNL                    PIC -Z,ZZZ,ZZ9.99.
013700     05  FILLER                         PIC X(01).
013800     05  TLD-PNL-PCT                    PIC -ZZ9.99.
013900     05  FILLER                         PIC X(11).
014000 01  DAILY-SUMMARY-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
014100     05  DSD-DATE                       PIC X(10).
014200     05  FILLER                         PIC X(01).
014300     05  DSD-STRATEGY                   PIC X(20).
014400     05  FILLER                         PIC X(01).
014500     05  DSD-TRADES                     PIC ZZZ9.
014600     05  FILLER                         PIC X(01).
014700     05  DSD-CAP-START                  PIC ZZZ,ZZ9.99.
014800     05  FILLER                         PIC X(01).
014900     05  DSD-CAP-INVESTED               PIC ZZZ,ZZ9.99.
015000     05  FILLER                         PIC X(01).
015100     05  DSD-CAP-END                    PIC -ZZZ,ZZ9.99.
015200     05  FILLER                         PIC X(01).
015300     05  DSD-PROFIT                     PIC ZZZ,ZZ9.99.
015400     05  FILLER                         PIC X(01).
015500     05  DSD-LOSS                       PIC ZZZ,ZZ9.99.
015600     05  FILLER                         PIC X(01).
015700     05  DSD-DAILY-PNL                  PIC -ZZ,ZZ9.99.
015800     05  FILLER                         PIC X(01).
015900     05  DSD-STATUS                     PIC X(09).
016000     05  FILLER                         PIC X(85).
016100 WORKING-STORAGE SECTION.
016200 01  WS-FILE-STATUS-FIELDS.
016300     05  WS-TRD-STATUS                  PIC X(02).
016400     05  WS-RPT-STATUS                  PIC X(02).
016500     05  FILLER                     PIC X(01).
016600 77  WS-TRD-EOF-SW                      PIC X(01) VALUE 'N'.
016700     88  WS-TRD-EOF                        VALUE 'Y'.
016800 01  WS-SWITCHES.
016900     05  WS-GROUP-PENDING-SW            PIC X(01) VALUE 'N'.
017000         88  WS-GROUP-PENDING              VALUE 'Y'.
017100     05  FILLER                     PIC X(01).
017200 77  WS-LINE-COUNT               COMP-3 PIC S9(05) VALUE ZERO.
017300 01  WS-COUNTERS COMP-3.
017400     05  WS-TRD-READ-COUNT              PIC S9(09) VALUE ZERO.
017500     05  FILLER                         PIC X(01) USAGE DISPLAY.
017600 77  WS-DAILY-CAPITAL            PIC 9(09)V99 VALUE 50000.00.
017700 01  WS-CONTROL-BREAK-FIELDS.
017800     05  WS-PREV-DATE                   PIC X(10) VALUE SPACES.
017900     05  WS-PREV-STRATEGY               PIC X(20) VALUE SPACES.
018000     05  FILLER                     PIC X(01).
018100 01  WS-GROUP-CONTROL.
018200     05  WS-GRP-COUNT COMP              PIC S9(04) VALUE ZERO.
018300     05  WS-GRP-IDX COMP                PIC S9(04) VALUE ZERO.
018400     05  WS-GRP-IDX2 COMP               PIC S9(04) VALUE ZERO.
018500     05  WS-GRP-INVESTED               PIC 9(09)V99 VALUE ZERO.
018600     05  WS-GRP-PROFIT                 PIC 9(09)V99 VALUE ZERO.
018700     05  WS-GRP-LOSS                   PIC 9(09)V99 VALUE ZERO.
018800     05  WS-GRP-DAILY-PNL              PIC S9(09)V99 VALUE ZERO.
018900     05  WS-GRP-CAP-END                PIC S9(09)V99 VALUE ZERO.
019000     05  FILLER                     PIC X(01).
019100 01  WS-TRADE-GROUP-TABLE.
019200     05  WS-G-ENTRY OCCURS 10 TIMES
019300                     INDEXED BY WS-G-X.
019400         10  WS-G-SYMBOL                PIC X(12).
019500         10  WS-G-BIAS                  PIC X(08).
019600         10  WS-G-ENTRY-TIME            PIC X(08).
019700         10  WS-G-ENTRY-PRICE           PIC 9(07)V99.
019800         10  WS-G-STOP                  PIC 9(07)V99.
019900         10  WS-G-TARGET                PIC 9(07)V99.
020000         10  WS-G-EXIT-TIME             PIC X(08).
020100         10  WS-G-EXIT-REASON-DISP      PIC X(22).
020200         10  WS-G-EXIT-PRICE            PIC 9(07)V99.
020300         10  WS-G-QTY                   PIC 9(07).
020400         10  WS-G-NET-PNL               PIC S9(09)V99
020500                                         SIGN TRAILING SEPARATE.
020600         10  WS-G-PNL-PCT               PIC S9(03)V99
020700                                         SIGN TRAILING SEPARATE.
020800         10  WS-G-INVESTED              PIC 9(09)V99.
020900         10  WS-G-GROSS-PNL             PIC S9(09)V99
021000                                         SIGN TRAILING SEPARATE.
021100         10  WS-G-TXN-COST              PIC 9(07)V99.
021200         10  WS-G-SWAP-AREA REDEFINES WS-G-SYMBOL
021300                                        PIC X(12).
021400     05  FILLER                     PIC X(01).
021500 01  WS-SWAP-WORK-AREA.
021600     05  WS-SWAP-SYMBOL                 PIC X(12).
021700     05  WS-SWAP-BIAS                   PIC X(08).
021800     05  WS-SWAP-ENTRY-TIME             PIC X(08).
021900     05  WS-SWAP-ENTRY-PRICE            PIC 9(07)V99.
022000     05  WS-SWAP-STOP                   PIC 9(07)V99.
022100     05  WS-SWAP-TARGET                 PIC 9(07)V99.
022200     05  WS-SWAP-EXIT-TIME              PIC X(08).
022300     05  WS-SWAP-EXIT-REASON-DISP       PIC X(22).
022400     05  WS-SWAP-EXIT-PRICE             PIC 9(07)V99.
022500     05  WS-SWAP-QTY                    PIC 9(07).
022600     05  WS-SWAP-NET-PNL                PIC S9(09)V99
022700                                         SIGN TRAILING SEPARATE.
022800     05  WS-SWAP-PNL-PCT                PIC S9(03)V99
022900                                         SIGN TRAILING SEPARATE.
023000     05  WS-SWAP-INVESTED               PIC 9(09)V99.
023100     05  WS-SWAP-GROSS-PNL              PIC S9(09)V99
023200                                         SIGN TRAILING SEPARATE.
023300     05  WS-SWAP-TXN-COST               PIC 9(07)V99.
023400     05  FILLER                     PIC X(01).
023500 01  WS-RUN-DATE-FIELDS.
023600     05  WS-RUN-DATE                    PIC X(10) VALUE '1995-01-09'.
023700     05  FILLER                     PIC X(01).
023800 PROCEDURE DIVISION.
023900 1000-MAINLINE.
024000     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
024100     PERFORM 2000-PROCESS-TRADE THRU 2000-EXIT
024200         UNTIL WS-TRD-EOF.
024300     IF WS-GROUP-PENDING
024400         PERFORM 2500-FLUSH-GROUP THRU 2500-EXIT
024500     END-IF.
024600     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
024700     STOP RUN.
024800 1100-INITIALIZE.
024900     OPEN INPUT TRADE-FILE.
025000     OPEN OUTPUT REPORT-FILE.
025100     MOVE SPACES TO REPORT-PRINT-LINE.
025200     MOVE 'AI INTRADAY BACKTEST - TRADE LOG AND DAILY SUMMARY'
025300         TO HDR-TITLE.
025400     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
025500     WRITE REPORT-PRINT-LINE FROM HEADER-RECORD-AREA
025600         AFTER ADVANCING C01.
025700     PERFORM 1200-READ-TRD THRU 1200-EXIT.
025800 1100-EXIT.
025900     EXIT.
026000 1200-READ-TRD.
026100     READ TRADE-FILE
026200         AT END
026300             SET WS-TRD-EOF TO TRUE
026400     END-READ.
026500     IF NOT WS-TRD-EOF
026600         ADD 1 TO WS-TRD-READ-COUNT
026700     END-IF.
026800 1200-EXIT.
026900     EXIT.
027000*--------------------------------------------------------------*
027100*    2000 - BUFFER ONE DATE/STRATEGY GROUP OF TRADES, FLUSHING
027200*    THE PRIOR GROUP'S TRADE LOG LINES AND DAILY SUMMARY LINE
027300*    WHEN THE DATE OR STRATEGY CHANGES.
027400*--------------------------------------------------------------*
027500 2000-PROCESS-TRADE.
027600     IF (TRD-DATE NOT = WS-PREV-DATE
027700             OR TRD-STRATEGY NOT = WS-PREV-STRATEGY)
027800             AND WS-GROUP-PENDING
027900         PERFORM 2500-FLUSH-GROUP THRU 2500-EXIT
028000     END-IF.
028100     MOVE TRD-DATE     TO WS-PREV-DATE.
028200     MOVE TRD-STRATEGY TO WS-PREV-STRATEGY.
028300     SET WS-GROUP-PENDING TO TRUE.
028400     IF WS-GRP-COUNT < 10
028500         ADD 1 TO WS-GRP-COUNT
028600         SET WS-G-X TO WS-GRP-COUNT
028700         PERFORM 2100-LOAD-GROUP-ENTRY THRU 2100-EXIT
028800     END-IF.
028900     PERFORM 1200-READ-TRD THRU 1200-EXIT.
029000 2000-EXIT.
029100     EXIT.
029200 2100-LOAD-GROUP-ENTRY.
029300     MOVE TRD-SYMBOL     TO WS-G-SYMBOL(WS-G-X).
029400     MOVE TRD-BIAS       TO WS-G-BIAS(WS-G-X).
029500     MOVE TRD-ENTRY-TIME TO WS-G-ENTRY-TIME(WS-G-X).
029600     MOVE TRD-ENTRY-PRICE TO WS-G-ENTRY-PRICE(WS-G-X).
029700     MOVE TRD-STOP-LOSS  TO WS-G-STOP(WS-G-X).
029800     MOVE TRD-TARGET     TO WS-G-TARGET(WS-G-X).
029900     MOVE TRD-EXIT-TIME  TO WS-G-EXIT-TIME(WS-G-X).
030000     EVALUATE TRD-EXIT-REASON
030100         WHEN 'STOP_LOSS       '
030200             MOVE 'Stop Loss Hit         ' TO WS-G-EXIT-REASON-DISP(WS-G-X)
030300         WHEN 'TARGET          '
030400             MOVE 'Target Hit            ' TO WS-G-EXIT-REASON-DISP(WS-G-X)
030500         WHEN OTHER
030600             MOVE 'Force Exit (End of Day)' TO WS-G-EXIT-REASON-DISP(WS-G-X)
030700     END-EVALUATE.
030800     MOVE TRD-EXIT-PRICE  TO WS-G-EXIT-PRICE(WS-G-X).
030900     MOVE TRD-QUANTITY    TO WS-G-QTY(WS-G-X).
031000     MOVE TRD-NET-PNL     TO WS-G-NET-PNL(WS-G-X).
031100     MOVE TRD-INVESTED    TO WS-G-INVESTED(WS-G-X).
031200     MOVE TRD-GROSS-PNL   TO WS-G-GROSS-PNL(WS-G-X).
031300     MOVE TRD-TXN-COST    TO WS-G-TXN-COST(WS-G-X).
031400     IF TRD-INVESTED = ZERO
031500         MOVE ZERO TO WS-G-PNL-PCT(WS-G-X)
031600     ELSE
031700         COMPUTE WS-G-PNL-PCT(WS-G-X) ROUNDED =
031800             TRD-NET-PNL / TRD-INVESTED * 100
031900     END-IF.
032000     ADD TRD-INVESTED TO WS-GRP-INVESTED.
032100     IF TRD-NET-PNL > ZERO
032200         ADD TRD-NET-PNL TO WS-GRP-PROFIT
032300     END-IF.
032400     IF TRD-NET-PNL < ZERO
032500         COMPUTE WS-GRP-LOSS = WS-GRP-LOSS - TRD-NET-PNL
032600     END-IF.
032700     ADD TRD-NET-PNL TO WS-GRP-DAILY-PNL.
032800 2100-EXIT.
032900     EXIT.
033000*--------------------------------------------------------------*
033100*    2500 - SORT THE BUFFERED GROUP BY ENTRY TIME (EXCHANGE
033200*    SORT - THE TABLE NEVER EXCEEDS TEN ENTRIES), PRINT THE
033300*    TRADE LOG LINES, PRINT THE DAILY SUMMARY LINE, THEN RESET
033400*    FOR THE NEXT GROUP.
033500*--------------------------------------------------------------*
033600 2500-FLUSH-GROUP.
033700     PERFORM 2550-SORT-GROUP THRU 2550-EXIT.
033800     PERFORM 2600-PRINT-GROUP-DETAIL THRU 2600-EXIT
033900         VARYING WS-G-X FROM 1 BY 1
034000         UNTIL WS-G-X > WS-GRP-COUNT.
034100     PERFORM 2700-PRINT-DAILY-SUMMARY THRU 2700-EXIT.
034200     MOVE ZERO TO WS-GRP-COUNT.
034300     MOVE ZERO TO WS-GRP-INVESTED.
034400     MOVE ZERO TO WS-GRP-PROFIT.
034500     MOVE ZERO TO WS-GRP-LOSS.
034600     MOVE ZERO TO WS-GRP-DAILY-PNL.
034700     SET WS-GROUP-PENDING TO FALSE.
034800     MOVE 'N' TO WS-GROUP-PENDING-SW.
034900 2500-EXIT.
035000     EXIT.
035100 2550-SORT-GROUP.
035200     IF WS-GRP-COUNT > 1
035300         SET WS-GRP-IDX TO 1
035400         PERFORM 2560-SORT-ONE-PASS THRU 2560-EXIT
035500             VARYING WS-GRP-IDX FROM 1 BY 1
035600             UNTIL WS-GRP-IDX > WS-GRP-COUNT
035700     END-IF.
035800 2550-EXIT.
035900     EXIT.
036000 2560-SORT-ONE-PASS.
036100     SET WS-G-X TO 1.
036200     COMPUTE WS-GRP-IDX2 = WS-GRP-COUNT - 1.
036300     PERFORM 2570-COMPARE-AND-SWAP THRU 2570-EXIT
036400         VARYING WS-G-X FROM 1 BY 1
036500         UNTIL WS-G-X > WS-GRP-IDX2.
036600 2560-EXIT.
036700     EXIT.
036800 2570-COMPARE-AND-SWAP.
036900     IF WS-G-ENTRY-TIME(WS-G-X) > WS-G-ENTRY-TIME(WS-G-X + 1)
037000         MOVE WS-G-ENTRY(WS-G-X)   TO WS-SWAP-WORK-AREA
037100         MOVE WS-G-ENTRY(WS-G-X + 1) TO WS-G-ENTRY(WS-G-X)
037200         MOVE WS-SWAP-WORK-AREA    TO WS-G-ENTRY(WS-G-X + 1)
037300     END-IF.
037400 2570-EXIT.
037500     EXIT.
037600 2600-PRINT-GROUP-DETAIL.
037700     MOVE SPACES TO REPORT-PRINT-LINE.
037800     MOVE WS-PREV-DATE     TO TLD-DATE.
037900     MOVE WS-PREV-STRATEGY TO TLD-STRATEGY.
038000     MOVE WS-G-SYMBOL(WS-G-X)     TO TLD-SYMBOL.
038100     MOVE WS-G-BIAS(WS-G-X)       TO TLD-BIAS.
038200     MOVE WS-G-ENTRY-TIME(WS-G-X) TO TLD-ENTRY-TIME.
038300     MOVE WS-G-ENTRY-PRICE(WS-G-X) TO TLD-ENTRY-PRICE.
038400     MOVE WS-G-STOP(WS-G-X)       TO TLD-STOP.
038500     MOVE WS-G-TARGET(WS-G-X)     TO TLD-TARGET.
038600     MOVE WS-G-EXIT-TIME(WS-G-X)  TO TLD-EXIT-TIME.
038700     MOVE WS-G-EXIT-REASON-DISP(WS-G-X) TO TLD-EXIT-REASON.
038800     MOVE WS-G-EXIT-PRICE(WS-G-X) TO TLD-EXIT-PRICE.
038900     MOVE WS-G-QTY(WS-G-X)        TO TLD-QTY.
039000     MOVE WS-G-INVESTED(WS-G-X)   TO TLD-INVESTED.
039100     MOVE WS-G-GROSS-PNL(WS-G-X)  TO TLD-GROSS-PNL.
039200     MOVE WS-G-TXN-COST(WS-G-X)   TO TLD-TXN-COST.
039300     MOVE WS-G-NET-PNL(WS-G-X)    TO TLD-NET-PNL.
039400     MOVE WS-G-PNL-PCT(WS-G-X)    TO TLD-PNL-PCT.
039500     WRITE REPORT-PRINT-LINE FROM TRADE-LOG-DETAIL-AREA
039600         AFTER ADVANCING 1.
039700     ADD 1 TO WS-LINE-COUNT.
039800 2600-EXIT.
039900     EXIT.
040000 2700-PRINT-DAILY-SUMMARY.
040100     COMPUTE WS-GRP-CAP-END = WS-DAILY-CAPITAL + WS-GRP-DAILY-PNL.
040200     MOVE SPACES TO REPORT-PRINT-LINE.
040300     MOVE WS-PREV-DATE     TO DSD-DATE.
040400     MOVE WS-PREV-STRATEGY TO DSD-STRATEGY.
040500     MOVE WS-GRP-COUNT     TO DSD-TRADES.
040600     MOVE WS-DAILY-CAPITAL TO DSD-CAP-START.
040700     MOVE WS-GRP-INVESTED  TO DSD-CAP-INVESTED.
040800     MOVE WS-GRP-CAP-END   TO DSD-CAP-END.
040900     MOVE WS-GRP-PROFIT    TO DSD-PROFIT.
041000     MOVE WS-GRP-LOSS      TO DSD-LOSS.
041100     MOVE WS-GRP-DAILY-PNL TO DSD-DAILY-PNL.
041200     EVALUATE TRUE
041300         WHEN WS-GRP-DAILY-PNL > ZERO
041400             MOVE 'PROFIT   ' TO DSD-STATUS
041500         WHEN WS-GRP-DAILY-PNL < ZERO
041600             MOVE 'LOSS     ' TO DSD-STATUS
041700         WHEN OTHER
041800             MOVE 'BREAKEVEN' TO DSD-STATUS
041900     END-EVALUATE.
042000     WRITE REPORT-PRINT-LINE FROM DAILY-SUMMARY-DETAIL-AREA
042100         AFTER ADVANCING 1.
042200     ADD 1 TO WS-LINE-COUNT.
042300 2700-EXIT.
042400     EXIT.
042500 3000-WRAP-UP.
042600     CLOSE TRADE-FILE.
042700     CLOSE REPORT-FILE.
042800 3000-EXIT.
042900     EXIT.
