000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALC-CAPITAL-ALLOCATOR.
000300 AUTHOR. L.K.TANDON.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 03/14/1988 LKT     DEV-0088   ORIGINAL ACCOUNT ACTIVITY EDIT
001700*                                PROGRAM (ACCT_POSI), BUILT ON
001800*                                THE SINGLE-RECORD DETAIL SHELL.
001900* 06/02/1989 LKT     DEV-0121   ADDED REF-FORMAT/REF-RQST PACKED
002000*                                DECIMAL CONTROL FIELDS.
002100* 01/22/1992 JMW      MR-0588   88-LEVEL SWITCH CONVERSION.
002200* 09/17/1994 JMW      MR-0801   REUSED THIS SHELL AS THE EQUITY
002300*                                BASKET SIZING STEP - RENAMED
002400*                                ALC-CAPITAL-ALLOCATOR. ORIGINAL
002500*                                ACCOUNT FIELDS DROPPED.
002600* 04/11/1995 JMW      MR-0855   CONFIDENCE-WEIGHTED LOSS-CAP
002700*                                SIZING LOGIC ADDED PER RISK
002800*                                DESK REQUEST 95-017.
002900* 03/20/1998 PXD      MR-1192   Y2K REMEDIATION - CENTURY WINDOW
003000*                                ADDED TO DATE/STRATEGY BREAK.
003100* 07/08/1999 PXD      MR-1206   Y2K FINAL SIGN-OFF, NO DEFECTS.
003200* 05/21/2004 CNO      MR-1479   TOTAL-CAPITAL SCALE-BACK STEP
003300*                                (STEP 6) ADDED PER ALGO DESK.
003400* 10/13/2012 GRV      TKT-2292  BASKET SIZE WIDENED TO 10 SLOTS
003500*                                TO MATCH MAX-STOCKS LIMIT.
003600* 02/11/2026 RTM      TKT-3358  VALIDATION STEP (2800) NOW ACTUALLY
003700*                                DETERMINES PASS/FAIL - RISK-REWARD
003800*                                AND UTILIZATION PCT COMPUTED, CAPS
003900*                                CHECKED, EMPTY-BASKET REJECTED, AND
004000*                                RESULT CARRIED ONTO AWK-VALID-SW.
004100* 02/12/2026 RTM      TKT-3364  CWK EOF SWITCH, BASKET INDEX AND THE
004200*                                RISK-REWARD CONSTANT PULLED OUT OF
004300*                                THEIR 01-GROUPS TO 77-LEVEL ITEMS
004400*                                PER STANDARDS DESK STYLE REVIEW.
004500*--------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CANDIDATE-WORK-FILE ASSIGN TO CWKFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-CWK-STATUS.
005500     SELECT ALLOC-WORK-FILE ASSIGN TO AWKFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-AWK-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*--------------------------------------------------------------*
006100*    CANDIDATE-WORK-FILE - VALID CANDIDATES WITH THEIR ENTRY
006200*    CANDLE RESOLVED, SORTED BY DATE THEN STRATEGY.
006300*--------------------------------------------------------------*
006400 FD  CANDIDATE-WORK-FILE.
006500 01  CANDIDATE-WORK-RECORD.
006600     05  CWK-DATE                       PIC X(10).
006700     05  CWK-STRATEGY                   PIC X(20).
006800     05  CWK-SYMBOL                     PIC X(12).
006900     05  CWK-BIAS                       PIC X(08).
007000     05  CWK-CONFIDENCE                 PIC 9(03).
007100     05  CWK-ENTRY-TIME                 PIC X(08).
007200     05  CWK-ENTRY-PRICE                PIC 9(07)V99.
007300     05  CWK-STOP                       PIC 9(07)V99.
007400     05  CWK-TARGET                     PIC 9(07)V99.
007500     05  CWK-QTY                        PIC 9(07).
007600     05  FILLER                         PIC X(05).
007700*--------------------------------------------------------------*
007800*    ALLOC-WORK-FILE - ALLOCATOR OUTPUT, ONE RECORD PER
007900*    CANDIDATE THAT SURVIVED SIZING (QTY GREATER THAN ZERO).
008000*--------------------------------------------------------------*
008100 FD  ALLOC-WORK-FILE.
008200 01  ALLOC-WORK-RECORD.
008300     05  AWK-DATE                       PIC X(10).
008400     05  AWK-STRATEGY                   PIC X(20).
008500     05  AWK-SYMBOL                     PIC X(12).
008600     05  AWK-BIAS                       PIC X(08).
008700     05  AWK-CONFIDENCE                 PIC 9(03).
008800     05  AWK-ENTRY-TIME                 PIC X(08).
008900     05  AWK-ENTRY-PRICE                PIC 9(07)V99.
009000     05  AWK-STOP                       PIC 9(07)V99.
009100     05  AWK-TARGET                     PIC 9(07)V99.
009200     05  AWK-QTY                        PIC 9(07).
009300     05  AWK-WEIGHT                     PIC 9V9(06).
009400     05  AWK-CAPITAL                    PIC 9(09)V99.
009500     05  AWK-MAX-LOSS                   PIC 9(09)V99.
009600     05  AWK-TGT-PROFIT                 PIC 9(09)V99.
009700     05  AWK-VALID-SW                   PIC X(01).
009800         88  AWK-BASKET-OK                    VALUE 'Y'.
009900         88  AWK-BASKET-FAILED                VALUE 'N'.
010000     05  FILLER                         PIC X(04).
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILE-STATUS-FIELDS.
010300     05  WS-CWK-STATUS                  PIC X(02).
010400     05  WS-AWK-STATUS                  PIC X(02).
010500     05  FILLER                         PIC X(02).
010600 77  WS-CWK-EOF-SW                      PIC X(01) VALUE 'N'.
010700     88  WS-CWK-EOF                        VALUE 'Y'.
010800 01  WS-COUNTERS COMP-3.
010900     05  WS-BASKET-READ-COUNT           PIC S9(09) VALUE ZERO.
011000     05  WS-BASKET-WRITE-COUNT          PIC S9(09) VALUE ZERO.
011100     05  FILLER                     PIC X(01) USAGE DISPLAY.
011200 01  WS-CONSTANTS.
011300     05  WS-TOTAL-CAPITAL               PIC 9(09)V99 VALUE 50000.00.
011400     05  WS-BASKET-LOSS-PCT             PIC 9V99     VALUE 2.00.
011500     05  WS-STOP-PCT                    PIC 9V99     VALUE 2.00.
011600     05  WS-CAPITAL-CAP-PCT             PIC 9(03)V9  VALUE 030.0.
011700     05  WS-CONSTANTS-X REDEFINES WS-TOTAL-CAPITAL
011800                                    PIC X(11).
011900     05  FILLER                         PIC X(09).
012000 77  WS-RISK-REWARD-R                   PIC 9V9      VALUE 2.0.
012100 01  WS-CONTROL-BREAK-FIELDS.
012200     05  WS-PREV-DATE                   PIC X(10)  VALUE SPACES.
012300     05  WS-PREV-STRATEGY               PIC X(20)  VALUE SPACES.
012400     05  WS-GROUP-PENDING-SW            PIC X(01)  VALUE 'N'.
012500         88  WS-GROUP-PENDING              VALUE 'Y'.
012600     05  FILLER                         PIC X(01).
012700 77  WS-BASKET-IDX                  COMP PIC S9(04) VALUE ZERO.
012800 01  WS-BASKET-CONTROL.
012900     05  WS-BASKET-COUNT COMP           PIC S9(04) VALUE ZERO.
013000     05  WS-CONF-TOTAL                  PIC 9(07)  VALUE ZERO.
013100     05  WS-CAPITAL-USED                PIC 9(09)V99 VALUE ZERO.
013200     05  WS-MAX-CAPITAL-FOR-STOCK       PIC 9(09)V99 VALUE ZERO.
013300     05  FILLER                         PIC X(05).
013400 01  WS-ALLOC-BASKET.
013500     05  WS-BASKET-ENTRY OCCURS 10 TIMES
013600                         INDEXED BY WS-BSK-X.
013700         10  WS-B-DATE                  PIC X(10).
013800         10  WS-B-STRATEGY              PIC X(20).
013900         10  WS-B-SYMBOL                PIC X(12).
014000         10  WS-B-BIAS                  PIC X(08).
014100         10  WS-B-CONFIDENCE            PIC 9(03).
014200         10  WS-B-ENTRY-TIME            PIC X(08).
014300         10  WS-B-ENTRY-PRICE           PIC 9(07)V99.
014400         10  WS-B-WEIGHT                PIC 9V9(06).
014500         10  WS-B-LOSS-CAP              PIC 9(09)V99.
014600         10  WS-B-STOP                  PIC 9(07)V9(4).
014700         10  WS-B-TARGET                PIC 9(07)V9(4).
014800         10  WS-B-RISK-PER-SHARE        PIC 9(07)V9(4).
014900         10  WS-B-RAW-QTY               PIC 9(09)V9(4).
015000         10  WS-B-QTY                   PIC 9(07).
015100         10  WS-B-CAPITAL               PIC 9(09)V99.
015200         10  WS-B-MAX-LOSS              PIC 9(09)V99.
015300         10  WS-B-TGT-PROFIT            PIC 9(09)V99.
015400         10  WS-B-PRICE-GROUP REDEFINES WS-B-ENTRY-PRICE
015500                                        PIC X(09).
015600         10  FILLER                     PIC X(10).
015700 01  WS-VALIDATION-AREA.
015800     05  WS-VAL-RISK-TOTAL              PIC 9(09)V99 VALUE ZERO.
015900     05  WS-VAL-TARGET-TOTAL            PIC 9(09)V99 VALUE ZERO.
016000     05  WS-VAL-CAP-REMAIN              PIC S9(09)V99 VALUE ZERO.
016100     05  WS-VAL-RISK-LIMIT              PIC 9(09)V99 VALUE ZERO.
016200     05  WS-VAL-TOTALS REDEFINES WS-VAL-RISK-TOTAL
016300                                        PIC X(11).
016400     05  WS-VAL-RISK-REWARD            PIC 9(03)V99 VALUE ZERO.
016500     05  WS-VAL-UTIL-PCT                PIC 9(03)V99 VALUE ZERO.
016600     05  WS-VAL-STATUS-SW               PIC X(01)    VALUE 'Y'.
016700         88  WS-VAL-BASKET-OK                 VALUE 'Y'.
016800         88  WS-VAL-BASKET-FAILED             VALUE 'N'.
016900     05  FILLER                         PIC X(02).
017000 PROCEDURE DIVISION.
017100 1000-MAINLINE.
017200     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
017300     PERFORM 2000-PROCESS-GROUPS THRU 2000-EXIT
017400         UNTIL WS-CWK-EOF.
017500     IF WS-GROUP-PENDING
017600         PERFORM 2500-SIZE-AND-WRITE-BASKET THRU 2500-EXIT
017700     END-IF.
017800     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
017900     STOP RUN.
018000 1100-INITIALIZE.
018100     OPEN INPUT CANDIDATE-WORK-FILE.
018200     OPEN OUTPUT ALLOC-WORK-FILE.
018300     PERFORM 1200-READ-CWK THRU 1200-EXIT.
018400 1100-EXIT.
018500     EXIT.
018600 1200-READ-CWK.
018700     READ CANDIDATE-WORK-FILE
018800         AT END
018900             SET WS-CWK-EOF TO TRUE
019000     END-READ.
019100     IF NOT WS-CWK-EOF
019200         ADD 1 TO WS-BASKET-READ-COUNT
019300     END-IF.
019400 1200-EXIT.
019500     EXIT.
019600*--------------------------------------------------------------*
019700*    2000 - ACCUMULATE ONE DATE/STRATEGY BASKET (UP TO 10
019800*    CANDIDATES) THEN SIZE AND WRITE IT WHEN THE GROUP BREAKS.
019900*--------------------------------------------------------------*
020000 2000-PROCESS-GROUPS.
020100     IF (CWK-DATE NOT = WS-PREV-DATE
020200             OR CWK-STRATEGY NOT = WS-PREV-STRATEGY)
020300             AND WS-GROUP-PENDING
020400         PERFORM 2500-SIZE-AND-WRITE-BASKET THRU 2500-EXIT
020500     END-IF.
020600     MOVE CWK-DATE     TO WS-PREV-DATE.
020700     MOVE CWK-STRATEGY TO WS-PREV-STRATEGY.
020800     SET WS-GROUP-PENDING TO TRUE.
020900     IF WS-BASKET-COUNT < 10
021000         ADD 1 TO WS-BASKET-COUNT
021100         SET WS-BSK-X TO WS-BASKET-COUNT
021200         MOVE CWK-DATE         TO WS-B-DATE(WS-BSK-X)
021300         MOVE CWK-STRATEGY     TO WS-B-STRATEGY(WS-BSK-X)
021400         MOVE CWK-SYMBOL       TO WS-B-SYMBOL(WS-BSK-X)
021500         MOVE CWK-BIAS         TO WS-B-BIAS(WS-BSK-X)
021600         MOVE CWK-CONFIDENCE   TO WS-B-CONFIDENCE(WS-BSK-X)
021700         MOVE CWK-ENTRY-TIME   TO WS-B-ENTRY-TIME(WS-BSK-X)
021800         MOVE CWK-ENTRY-PRICE  TO WS-B-ENTRY-PRICE(WS-BSK-X)
021900     END-IF.
022000     PERFORM 1200-READ-CWK THRU 1200-EXIT.
022100 2000-EXIT.
022200     EXIT.
022300*--------------------------------------------------------------*
022400*    2500 - RUN THE SEVEN-STEP ALLOCATOR OVER THE CURRENT
022500*    BASKET, VALIDATE IT, WRITE THE SURVIVING CANDIDATES, THEN
022600*    RESET FOR THE NEXT DATE/STRATEGY GROUP.
022700*--------------------------------------------------------------*
022800 2500-SIZE-AND-WRITE-BASKET.
022900     PERFORM 2100-NORMALIZE-WEIGHTS THRU 2100-EXIT.
023000     PERFORM 2200-LOSS-CAP-AND-STOPS THRU 2200-EXIT.
023100     PERFORM 2300-RAW-AND-CAPPED-QTY THRU 2300-EXIT.
023200     PERFORM 2600-CHECK-TOTAL-CAPITAL THRU 2600-EXIT.
023300     PERFORM 2700-FINALIZE-BASKET THRU 2700-EXIT.
023400     PERFORM 2800-VALIDATE-ALLOCATION THRU 2800-EXIT.
023500     PERFORM 2900-WRITE-BASKET THRU 2900-EXIT.
023600     MOVE ZERO TO WS-BASKET-COUNT.
023700     MOVE ZERO TO WS-CONF-TOTAL.
023800     MOVE ZERO TO WS-CAPITAL-USED.
023900     SET WS-BSK-X TO 1.
024000     SET WS-GROUP-PENDING TO FALSE.
024100     MOVE 'N' TO WS-GROUP-PENDING-SW.
024200 2500-EXIT.
024300     EXIT.
024400*--------------------------------------------------------------*
024500*    STEP 1 - NORMALIZE WEIGHTS.  IF TOTAL CONFIDENCE IS ZERO,
024600*    SPLIT THE WEIGHT EVENLY ACROSS THE BASKET.
024700*--------------------------------------------------------------*
024800 2100-NORMALIZE-WEIGHTS.
024900     MOVE ZERO TO WS-CONF-TOTAL.
025000     SET WS-BSK-X TO 1.
025100     PERFORM 2110-SUM-ONE-CONFIDENCE THRU 2110-EXIT
025200         VARYING WS-BSK-X FROM 1 BY 1
025300         UNTIL WS-BSK-X > WS-BASKET-COUNT.
025400     SET WS-BSK-X TO 1.
025500     PERFORM 2120-WEIGHT-ONE-CANDIDATE THRU 2120-EXIT
025600         VARYING WS-BSK-X FROM 1 BY 1
025700         UNTIL WS-BSK-X > WS-BASKET-COUNT.
025800 2100-EXIT.
025900     EXIT.
026000 2110-SUM-ONE-CONFIDENCE.
026100     ADD WS-B-CONFIDENCE(WS-BSK-X) TO WS-CONF-TOTAL.
026200 2110-EXIT.
026300     EXIT.
026400 2120-WEIGHT-ONE-CANDIDATE.
026500     IF WS-CONF-TOTAL = ZERO
026600         COMPUTE WS-B-WEIGHT(WS-BSK-X) ROUNDED =
026700             1 / WS-BASKET-COUNT
026800     ELSE
026900         COMPUTE WS-B-WEIGHT(WS-BSK-X) ROUNDED =
027000             WS-B-CONFIDENCE(WS-BSK-X) / WS-CONF-TOTAL
027100     END-IF.
027200 2120-EXIT.
027300     EXIT.
027400*--------------------------------------------------------------*
027500*    STEP 2 (LOSS CAP) AND STEP 3 (STOP/TARGET/RISK PER SHARE).
027600*--------------------------------------------------------------*
027700 2200-LOSS-CAP-AND-STOPS.
027800     PERFORM 2210-SIZE-ONE-CANDIDATE THRU 2210-EXIT
027900         VARYING WS-BSK-X FROM 1 BY 1
028000         UNTIL WS-BSK-X > WS-BASKET-COUNT.
028100 2200-EXIT.
028200     EXIT.
028300 2210-SIZE-ONE-CANDIDATE.
028400     COMPUTE WS-B-LOSS-CAP(WS-BSK-X) ROUNDED =
028500         (WS-TOTAL-CAPITAL * WS-BASKET-LOSS-PCT / 100)
028600             * WS-B-WEIGHT(WS-BSK-X).
028700     IF WS-B-BIAS(WS-BSK-X) = 'BULLISH '
028800         COMPUTE WS-B-STOP(WS-BSK-X) =
028900             WS-B-ENTRY-PRICE(WS-BSK-X)
029000                 * (1 - (WS-STOP-PCT / 100))
029100         COMPUTE WS-B-RISK-PER-SHARE(WS-BSK-X) =
029200             WS-B-ENTRY-PRICE(WS-BSK-X) - WS-B-STOP(WS-BSK-X)
029300         COMPUTE WS-B-TARGET(WS-BSK-X) =
029400             WS-B-ENTRY-PRICE(WS-BSK-X)
029500                 + (WS-B-RISK-PER-SHARE(WS-BSK-X)
029600                    * WS-RISK-REWARD-R)
029700     ELSE
029800         COMPUTE WS-B-STOP(WS-BSK-X) =
029900             WS-B-ENTRY-PRICE(WS-BSK-X)
030000                 * (1 + (WS-STOP-PCT / 100))
030100         COMPUTE WS-B-RISK-PER-SHARE(WS-BSK-X) =
030200             WS-B-STOP(WS-BSK-X) - WS-B-ENTRY-PRICE(WS-BSK-X)
030300         COMPUTE WS-B-TARGET(WS-BSK-X) =
030400             WS-B-ENTRY-PRICE(WS-BSK-X)
030500                 - (WS-B-RISK-PER-SHARE(WS-BSK-X)
030600                    * WS-RISK-REWARD-R)
030700     END-IF.
030800 2210-EXIT.
030900     EXIT.
031000*--------------------------------------------------------------*
031100*    STEP 4 (RAW QUANTITY) AND STEP 5 (CAPITAL CAP / FLOOR).
031200*--------------------------------------------------------------*
031300 2300-RAW-AND-CAPPED-QTY.
031400     COMPUTE WS-MAX-CAPITAL-FOR-STOCK ROUNDED =
031500         WS-TOTAL-CAPITAL * WS-CAPITAL-CAP-PCT / 100.
031600     PERFORM 2310-QTY-ONE-CANDIDATE THRU 2310-EXIT
031700         VARYING WS-BSK-X FROM 1 BY 1
031800         UNTIL WS-BSK-X > WS-BASKET-COUNT.
031900 2300-EXIT.
032000     EXIT.
032100 2310-QTY-ONE-CANDIDATE.
032200     IF WS-B-RISK-PER-SHARE(WS-BSK-X) = ZERO
032300         MOVE ZERO TO WS-B-RAW-QTY(WS-BSK-X)
032400     ELSE
032500         COMPUTE WS-B-RAW-QTY(WS-BSK-X) ROUNDED =
032600             WS-B-LOSS-CAP(WS-BSK-X)
032700                 / WS-B-RISK-PER-SHARE(WS-BSK-X)
032800     END-IF.
032900     IF WS-B-ENTRY-PRICE(WS-BSK-X) = ZERO
033000         MOVE ZERO TO WS-B-QTY(WS-BSK-X)
033100     ELSE
033200         IF (WS-MAX-CAPITAL-FOR-STOCK
033300                 / WS-B-ENTRY-PRICE(WS-BSK-X))
033400                 < WS-B-RAW-QTY(WS-BSK-X)
033500             COMPUTE WS-B-QTY(WS-BSK-X) =
033600                 WS-MAX-CAPITAL-FOR-STOCK
033700                     / WS-B-ENTRY-PRICE(WS-BSK-X)
033800         ELSE
033900             COMPUTE WS-B-QTY(WS-BSK-X) = WS-B-RAW-QTY(WS-BSK-X)
034000         END-IF
034100     END-IF.
034200     IF WS-B-QTY(WS-BSK-X) = ZERO
034300             AND WS-B-ENTRY-PRICE(WS-BSK-X) > ZERO
034400             AND WS-B-ENTRY-PRICE(WS-BSK-X)
034500                 NOT > WS-MAX-CAPITAL-FOR-STOCK
034600         MOVE 1 TO WS-B-QTY(WS-BSK-X)
034700     END-IF.
034800 2310-EXIT.
034900     EXIT.
035000*--------------------------------------------------------------*
035100*    STEP 6 - IF THE BASKET'S TOTAL CAPITAL EXCEEDS THE DAILY
035200*    CAPITAL, SCALE EVERY QUANTITY BACK PROPORTIONALLY.
035300*--------------------------------------------------------------*
035400 2600-CHECK-TOTAL-CAPITAL.
035500     MOVE ZERO TO WS-CAPITAL-USED.
035600     PERFORM 2610-ACCUM-ONE-CAPITAL THRU 2610-EXIT
035700         VARYING WS-BSK-X FROM 1 BY 1
035800         UNTIL WS-BSK-X > WS-BASKET-COUNT.
035900     IF WS-CAPITAL-USED > WS-TOTAL-CAPITAL
036000         PERFORM 2620-SCALE-ONE-CANDIDATE THRU 2620-EXIT
036100             VARYING WS-BSK-X FROM 1 BY 1
036200             UNTIL WS-BSK-X > WS-BASKET-COUNT
036300         MOVE ZERO TO WS-CAPITAL-USED
036400         PERFORM 2610-ACCUM-ONE-CAPITAL THRU 2610-EXIT
036500             VARYING WS-BSK-X FROM 1 BY 1
036600             UNTIL WS-BSK-X > WS-BASKET-COUNT
036700     END-IF.
036800 2600-EXIT.
036900     EXIT.
037000 2610-ACCUM-ONE-CAPITAL.
037100     COMPUTE WS-B-CAPITAL(WS-BSK-X) ROUNDED =
037200         WS-B-QTY(WS-BSK-X) * WS-B-ENTRY-PRICE(WS-BSK-X).
037300     ADD WS-B-CAPITAL(WS-BSK-X) TO WS-CAPITAL-USED.
037400 2610-EXIT.
037500     EXIT.
037600 2620-SCALE-ONE-CANDIDATE.
037700     IF WS-CAPITAL-USED > ZERO
037800         COMPUTE WS-B-QTY(WS-BSK-X) =
037900             WS-B-QTY(WS-BSK-X) * WS-TOTAL-CAPITAL
038000                 / WS-CAPITAL-USED
038100     END-IF.
038200 2620-EXIT.
038300     EXIT.
038400*--------------------------------------------------------------*
038500*    STEP 7 - FINALIZE CAPITAL/MAX-LOSS/TARGET-PROFIT FOR EACH
038600*    SURVIVOR; CANDIDATES LEFT AT QTY ZERO ARE DROPPED AT WRITE
038700*    TIME (PARAGRAPH 2900).
038800*--------------------------------------------------------------*
038900 2700-FINALIZE-BASKET.
039000     PERFORM 2710-FINALIZE-ONE-CANDIDATE THRU 2710-EXIT
039100         VARYING WS-BSK-X FROM 1 BY 1
039200         UNTIL WS-BSK-X > WS-BASKET-COUNT.
039300 2700-EXIT.
039400     EXIT.
039500 2710-FINALIZE-ONE-CANDIDATE.
039600     COMPUTE WS-B-CAPITAL(WS-BSK-X) ROUNDED =
039700         WS-B-QTY(WS-BSK-X) * WS-B-ENTRY-PRICE(WS-BSK-X).
039800     IF WS-B-ENTRY-PRICE(WS-BSK-X) NOT < WS-B-STOP(WS-BSK-X)
039900         COMPUTE WS-B-MAX-LOSS(WS-BSK-X) ROUNDED =
040000             WS-B-QTY(WS-BSK-X)
040100                 * (WS-B-ENTRY-PRICE(WS-BSK-X)
040200                    - WS-B-STOP(WS-BSK-X))
040300     ELSE
040400         COMPUTE WS-B-MAX-LOSS(WS-BSK-X) ROUNDED =
040500             WS-B-QTY(WS-BSK-X)
040600                 * (WS-B-STOP(WS-BSK-X)
040700                    - WS-B-ENTRY-PRICE(WS-BSK-X))
040800     END-IF.
040900     IF WS-B-TARGET(WS-BSK-X) NOT < WS-B-ENTRY-PRICE(WS-BSK-X)
041000         COMPUTE WS-B-TGT-PROFIT(WS-BSK-X) ROUNDED =
041100             WS-B-QTY(WS-BSK-X)
041200                 * (WS-B-TARGET(WS-BSK-X)
041300                    - WS-B-ENTRY-PRICE(WS-BSK-X))
041400     ELSE
041500         COMPUTE WS-B-TGT-PROFIT(WS-BSK-X) ROUNDED =
041600             WS-B-QTY(WS-BSK-X)
041700                 * (WS-B-ENTRY-PRICE(WS-BSK-X)
041800                    - WS-B-TARGET(WS-BSK-X))
041900     END-IF.
042000 2710-EXIT.
042100     EXIT.
042200*--------------------------------------------------------------*
042300*    ALLOCATION VALIDATION - CAPITAL USED MUST NOT EXCEED THE
042400*    DAILY CAPITAL; TOTAL RISK MUST NOT EXCEED THE BASKET LOSS
042500*    BUDGET BY MORE THAN A 10 PERCENT TOLERANCE.  AN EMPTY
042600*    BASKET IS ALSO REJECTED.  THE RESULT (WS-VAL-STATUS-SW)
042700*    IS CARRIED ONTO EVERY AWK RECORD WRITTEN FOR THE BASKET
042800*    SO THE SIMULATION STEP CAN SEE IT; NO HARD STOP IS TAKEN
042900*    HERE SINCE STEPS 5-6 ALREADY ENFORCE THE CAPS.
043000*--------------------------------------------------------------*
043100*    02/11/2026 RTM TKT-3358  PASS/FAIL DETERMINATION ADDED.
043200*    RISK-REWARD AND CAPITAL-UTILIZATION RATIOS NOW COMPUTED
043300*    AND CARRIED ONTO AWK-VALID-SW FOR THE SIMULATION STEP.
043400*    EMPTY BASKET IS REJECTED OUTRIGHT.
043500 2800-VALIDATE-ALLOCATION.
043600     MOVE ZERO TO WS-VAL-RISK-TOTAL.
043700     MOVE ZERO TO WS-VAL-TARGET-TOTAL.
043800     MOVE ZERO TO WS-VAL-RISK-REWARD.
043900     MOVE ZERO TO WS-VAL-UTIL-PCT.
044000     SET WS-VAL-BASKET-OK TO TRUE.
044100     IF WS-BASKET-COUNT = ZERO
044200         SET WS-VAL-BASKET-FAILED TO TRUE
044300         DISPLAY 'ALC-2800 NO STOCKS ALLOCATED - BASKET REJECTED'
044400     ELSE
044500         PERFORM 2810-ACCUM-ONE-RISK THRU 2810-EXIT
044600             VARYING WS-BSK-X FROM 1 BY 1
044700             UNTIL WS-BSK-X > WS-BASKET-COUNT
044800         COMPUTE WS-VAL-RISK-LIMIT ROUNDED =
044900             (WS-TOTAL-CAPITAL * WS-BASKET-LOSS-PCT / 100) * 1.1
045000         COMPUTE WS-VAL-CAP-REMAIN = WS-TOTAL-CAPITAL
045100             - WS-CAPITAL-USED
045200         IF WS-VAL-RISK-TOTAL > ZERO
045300             COMPUTE WS-VAL-RISK-REWARD ROUNDED =
045400                 WS-VAL-TARGET-TOTAL / WS-VAL-RISK-TOTAL
045500         END-IF
045600         COMPUTE WS-VAL-UTIL-PCT ROUNDED =
045700             WS-CAPITAL-USED / WS-TOTAL-CAPITAL * 100
045800         IF WS-CAPITAL-USED > WS-TOTAL-CAPITAL
045900             SET WS-VAL-BASKET-FAILED TO TRUE
046000             DISPLAY 'ALC-2800 CAPITAL USED EXCEEDS TOTAL CAPITAL'
046100         END-IF
046200         IF WS-VAL-RISK-TOTAL > WS-VAL-RISK-LIMIT
046300             SET WS-VAL-BASKET-FAILED TO TRUE
046400             DISPLAY 'ALC-2800 BASKET RISK EXCEEDS LOSS-CAP LIMIT'
046500         END-IF
046600     END-IF.
046700 2800-EXIT.
046800     EXIT.
046900 2810-ACCUM-ONE-RISK.
047000     ADD WS-B-MAX-LOSS(WS-BSK-X) TO WS-VAL-RISK-TOTAL.
047100     ADD WS-B-TGT-PROFIT(WS-BSK-X) TO WS-VAL-TARGET-TOTAL.
047200 2810-EXIT.
047300     EXIT.
047400*--------------------------------------------------------------*
047500*    2900 - WRITE EVERY SURVIVING (QTY > 0) CANDIDATE TO THE
047600*    ALLOC-WORK-FILE FOR THE TRADE SIMULATION STEP.
047700*--------------------------------------------------------------*
047800 2900-WRITE-BASKET.
047900     PERFORM 2910-WRITE-ONE-CANDIDATE THRU 2910-EXIT
048000         VARYING WS-BSK-X FROM 1 BY 1
048100         UNTIL WS-BSK-X > WS-BASKET-COUNT.
048200 2900-EXIT.
048300     EXIT.
048400 2910-WRITE-ONE-CANDIDATE.
048500     IF WS-B-QTY(WS-BSK-X) > ZERO
048600         MOVE WS-B-DATE(WS-BSK-X)        TO AWK-DATE
048700         MOVE WS-B-STRATEGY(WS-BSK-X)    TO AWK-STRATEGY
048800         MOVE WS-B-SYMBOL(WS-BSK-X)      TO AWK-SYMBOL
048900         MOVE WS-B-BIAS(WS-BSK-X)        TO AWK-BIAS
049000         MOVE WS-B-CONFIDENCE(WS-BSK-X)  TO AWK-CONFIDENCE
049100         MOVE WS-B-ENTRY-TIME(WS-BSK-X)  TO AWK-ENTRY-TIME
049200         MOVE WS-B-ENTRY-PRICE(WS-BSK-X) TO AWK-ENTRY-PRICE
049300         COMPUTE AWK-STOP   ROUNDED = WS-B-STOP(WS-BSK-X)
049400         COMPUTE AWK-TARGET ROUNDED = WS-B-TARGET(WS-BSK-X)
049500         MOVE WS-B-QTY(WS-BSK-X)         TO AWK-QTY
049600         MOVE WS-B-WEIGHT(WS-BSK-X)      TO AWK-WEIGHT
049700         MOVE WS-B-CAPITAL(WS-BSK-X)     TO AWK-CAPITAL
049800         MOVE WS-B-MAX-LOSS(WS-BSK-X)    TO AWK-MAX-LOSS
049900         MOVE WS-B-TGT-PROFIT(WS-BSK-X)  TO AWK-TGT-PROFIT
050000         MOVE WS-VAL-STATUS-SW           TO AWK-VALID-SW
050100         WRITE ALLOC-WORK-RECORD
050200         ADD 1 TO WS-BASKET-WRITE-COUNT
050300     END-IF.
050400 2910-EXIT.
050500     EXIT.
050600 3000-WRAP-UP.
050700     CLOSE CANDIDATE-WORK-FILE.
050800     CLOSE ALLOC-WORK-FILE.
050900 3000-EXIT.
051000     EXIT.
