000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SIM-TRADE-SETTLEMENT.
000300 AUTHOR. R.SHREENIVASAN.
000400 INSTALLATION. DST-MF-TRANSFER-AGENCY.
000500 DATE-WRITTEN. 11/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE PROPRIETARY TO THE
000800*    INSTALLATION NAMED ABOVE. DISTRIBUTION IS RESTRICTED TO
000900*    AUTHORIZED DATA PROCESSING PERSONNEL ONLY.
001000*
001100*--------------------------------------------------------------*
001200*                    C H A N G E    L O G                      *
001300*--------------------------------------------------------------*
001400* DATE       PGMR    TICKET     DESCRIPTION
001500* ---------- ------- ---------- ------------------------------
001600* 11/05/1989 RSH     DEV-0150   ORIGINAL CASH MOVEMENT SETTLE
001700*                                PROGRAM (SDCM), HEADER/DETAIL/
001800*                                TRAILER SHELL WITH SIGN
001900*                                TRAILING SEPARATE MONEY FIELDS.
002000* 04/17/1990 RSH     DEV-0172   ADDED GROSS/NET AMOUNT EDIT AND
002100*                                DEALER COMMISSION BREAKOUT.
002200* 02/05/1992 LKT      MR-0591   88-LEVEL SWITCH CONVERSION.
002300* 12/01/1994 JMW      MR-0810   REUSED THIS SHELL FOR THE EQUITY
002400*                                TRADE SIMULATION/SETTLEMENT
002500*                                STEP - RENAMED SIM-TRADE-
002600*                                SETTLEMENT. ORIGINAL CASH
002700*                                MOVEMENT FIELDS DROPPED.
002800* 05/03/1995 JMW      MR-0859   CANDLE REPLAY AND STOP/TARGET/
002900*                                FORCE-EXIT LOGIC ADDED PER
003000*                                TRADE DESK REQUEST 95-029.
003100* 03/21/1998 PXD      MR-1193   Y2K REMEDIATION - CENTURY WINDOW
003200*                                ADDED TO DATE COMPARE LOGIC.
003300* 07/09/1999 PXD      MR-1207   Y2K FINAL SIGN-OFF, NO DEFECTS.
003400* 05/22/2004 CNO      MR-1480   SLIPPAGE AND ROUND-TRIP
003500*                                TRANSACTION COST SETTLEMENT
003600*                                MATH ADDED PER ALGO DESK SPEC.
003700* 10/14/2012 GRV      TKT-2293  FORCE-EXIT TIME CHECK MOVED TO
003800*                                FIRST PRIORITY IN THE REPLAY
003900*                                LOOP PER RISK DESK FINDING.
004000* 02/11/2026 RTM      TKT-3359  END-OF-DATA FALLBACK IN 2220 WAS
004100*                                KEYED OFF THE WHOLE DATE'S CANDLE
004200*                                TABLE COUNT INSTEAD OF THE CURRENT
004300*                                SYMBOL'S LAST ROW - DROPPED TRADES
004400*                                FOR ANY SYMBOL NOT SORTED LAST.
004500*                                NEW WS-SYM-LAST-IDX LOOKUP (2205/
004600*                                2206) ADDED, 2220 FIXED TO USE IT.
004700* 02/12/2026 RTM      TKT-3364  EXIT-FOUND SWITCH AND THE CANDLE
004800*                                TABLE/SETTLEMENT SCAN POINTERS
004900*                                PULLED OUT TO 77-LEVEL ITEMS PER
005000*                                STANDARDS DESK STYLE REVIEW.
005100*--------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ALLOC-WORK-FILE ASSIGN TO AWKFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-AWK-STATUS.
006100     SELECT CANDLE-FILE ASSIGN TO CDLFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CDL-STATUS.
006400     SELECT TRADE-FILE ASSIGN TO TRDFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-TRD-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*--------------------------------------------------------------*
007000*    ALLOC-WORK-FILE - SIZED CANDIDATES FROM THE ALLOCATOR,
007100*    SORTED BY DATE THEN STRATEGY.
007200*--------------------------------------------------------------*
007300 FD  ALLOC-WORK-FILE.
007400 01  ALLOC-WORK-RECORD.
007500     05  AWK-DATE                       PIC X(10).
007600     05  AWK-STRATEGY                   PIC X(20).
007700     05  AWK-SYMBOL                     PIC X(12).
007800     05  AWK-BIAS                       PIC X(08).
007900     05  AWK-CONFIDENCE                 PIC 9(03).
008000     05  AWK-ENTRY-TIME                 PIC X(08).
008100     05  AWK-ENTRY-PRICE                PIC 9(07)V99.
008200     05  AWK-STOP                       PIC 9(07)V99.
008300     05  AWK-TARGET                     PIC 9(07)V99.
008400     05  AWK-QTY                        PIC 9(07).
008500     05  AWK-WEIGHT                     PIC 9V9(06).
008600     05  AWK-CAPITAL                    PIC 9(09)V99.
008700     05  AWK-MAX-LOSS                   PIC 9(09)V99.
008800     05  AWK-TGT-PROFIT                 PIC 9(09)V99.
008900     05  AWK-VALID-SW                   PIC X(01).
009000         88  AWK-BASKET-OK                    VALUE 'Y'.
009100         88  AWK-BASKET-FAILED                VALUE 'N'.
009200     05  FILLER                         PIC X(04).
009300*--------------------------------------------------------------*
009400*    CANDLE-FILE - CLEANSED INTRADAY BARS, SORTED BY DATE,
009500*    SYMBOL, TIME ASCENDING.
009600*--------------------------------------------------------------*
009700 FD  CANDLE-FILE.
009800 01  CANDLE-RECORD.
009900     05  CDL-OUT-SYMBOL                 PIC X(12).
010000     05  CDL-OUT-DATE                   PIC X(10).
010100     05  CDL-OUT-TIME                   PIC X(08).
010200     05  CDL-OUT-OPEN                   PIC 9(07)V99.
010300     05  CDL-OUT-HIGH                   PIC 9(07)V99.
010400     05  CDL-OUT-LOW                    PIC 9(07)V99.
010500     05  CDL-OUT-CLOSE                  PIC 9(07)V99.
010600     05  CDL-OUT-VOLUME                 PIC 9(09).
010700     05  FILLER                         PIC X(05).
010800*--------------------------------------------------------------*
010900*    TRADE-FILE - ONE SETTLED TRADE PER ALLOCATED CANDIDATE.
011000*--------------------------------------------------------------*
011100 FD  TRADE-FILE.
011200 01  TRADE-RECORD.
011300     05  TRD-DATE                       PIC X(10).
011400     05  TRD-STRATEGY                   PIC X(20).
011500     05  TRD-SYMBOL                     PIC X(12).
011600     05  TRD-BIAS                       PIC X(08).
011700     05  TRD-ENTRY-TIME                 PIC X(08).
011800     05  TRD-ENTRY-PRICE                PIC 9(07)V99.
011900     05  TRD-EXIT-TIME                  PIC X(08).
012000     05  TRD-EXIT-PRICE                 PIC 9(07)V99.
012100     05  TRD-EXIT-REASON                PIC X(16).
012200     05  TRD-QUANTITY                   PIC 9(07).
012300     05  TRD-INVESTED                   PIC 9(09)V99.
012400     05  TRD-STOP-LOSS                  PIC 9(07)V99.
012500     05  TRD-TARGET                     PIC 9(07)V99.
012600     05  TRD-GROSS-PNL                  PIC S9(09)V99
012700                                         SIGN TRAILING SEPARATE.
012800     05  TRD-TXN-COST                   PIC 9(07)V99.
012900     05  TRD-NET-PNL                    PIC S9(09)V99
013000                                         SIGN TRAILING SEPARATE.
013100     05  TRD-RESULT                     PIC X(09).
013200     05  TRD-CONFIDENCE                 PIC 9(03).
013300     05  TRD-WEIGHT                     PIC 9V9(04).
013400     05  TRD-ALLOC-CAP                  PIC 9(09)V99.
013500     05  FILLER                         PIC X(05).
013600 WORKING-STORAGE SECTION.
013700 01  WS-FILE-STATUS-FIELDS.
013800     05  WS-AWK-STATUS                  PIC X(02).
013900     05  WS-CDL-STATUS                  PIC X(02).
014000     05  WS-TRD-STATUS                  PIC X(02).
014100     05  FILLER                         PIC X(02).
014200 01  WS-SWITCHES.
014300     05  WS-AWK-EOF-SW                  PIC X(01) VALUE 'N'.
014400         88  WS-AWK-EOF                    VALUE 'Y'.
014500     05  WS-CDL-EOF-SW                  PIC X(01) VALUE 'N'.
014600         88  WS-CDL-EOF                    VALUE 'Y'.
014700     05  FILLER                         PIC X(01).
014800 77  WS-EXIT-FOUND-SW                   PIC X(01) VALUE 'N'.
014900     88  WS-EXIT-FOUND                     VALUE 'Y'.
015000 01  WS-COUNTERS COMP-3.
015100     05  WS-AWK-READ-COUNT              PIC S9(09) VALUE ZERO.
015200     05  WS-TRD-WRITE-COUNT             PIC S9(09) VALUE ZERO.
015300     05  FILLER                     PIC X(01) USAGE DISPLAY.
015400 01  WS-CONSTANTS.
015500     05  WS-FORCE-EXIT-TIME             PIC X(08) VALUE '15:15:00'.
015600     05  WS-ENTRY-SLIP-PCT              PIC 9V9(04) VALUE 0.0010.
015700     05  WS-TXN-COST-PCT                PIC 9V9(06) VALUE 0.000500.
015800     05  WS-TXN-COST-PCT-X REDEFINES WS-TXN-COST-PCT
015900                                    PIC X(07).
016000     05  FILLER                     PIC X(01).
016100 01  WS-CANDLE-TABLE-CONTROL.
016200     05  WS-CDL-TBL-COUNT COMP          PIC S9(04) VALUE ZERO.
016300     05  WS-SYM-LAST-IDX COMP           PIC S9(04) VALUE ZERO.
016400     05  WS-BUFFERED-DATE               PIC X(10) VALUE SPACES.
016500     05  FILLER                         PIC X(02).
016600 77  WS-CDL-TBL-IDX              COMP   PIC S9(04) VALUE ZERO.
016700 01  WS-CANDLE-HOLD-AREA.
016800     05  WS-CDL-HOLD-SYMBOL             PIC X(12).
016900     05  WS-CDL-HOLD-DATE               PIC X(10).
017000     05  WS-CDL-HOLD-TIME               PIC X(08).
017100     05  WS-CDL-HOLD-OPEN               PIC 9(07)V99.
017200     05  WS-CDL-HOLD-HIGH               PIC 9(07)V99.
017300     05  WS-CDL-HOLD-LOW                PIC 9(07)V99.
017400     05  WS-CDL-HOLD-CLOSE              PIC 9(07)V99.
017500     05  FILLER                         PIC X(05).
017600 01  WS-CANDLE-TABLE.
017700     05  WS-CDL-TBL-ENTRY OCCURS 500 TIMES
017800                          INDEXED BY WS-CDL-TBL-X.
017900         10  WS-T-SYMBOL                PIC X(12).
018000         10  WS-T-TIME                  PIC X(08).
018100         10  WS-T-PRICES.
018200             15  WS-T-OPEN              PIC 9(07)V99.
018300             15  WS-T-HIGH              PIC 9(07)V99.
018400             15  WS-T-LOW               PIC 9(07)V99.
018500             15  WS-T-CLOSE             PIC 9(07)V99.
018600         10  WS-T-PRICES-X REDEFINES WS-T-PRICES
018700                                        PIC X(36).
018800         10  FILLER                     PIC X(04).
018900 77  WS-ENTRY-POS                COMP   PIC S9(04) VALUE ZERO.
019000 01  WS-SETTLE-WORK-AREA.
019100     05  WS-SCAN-IDX COMP               PIC S9(04) VALUE ZERO.
019200     05  WS-EXIT-TIME-W                 PIC X(08).
019300     05  WS-EXIT-PRICE-RAW              PIC 9(07)V9(4).
019400     05  WS-EXIT-REASON-W               PIC X(16).
019500     05  WS-EXIT-PRICE-FINAL            PIC 9(07)V99.
019600     05  WS-GROSS-PNL-W                 PIC S9(09)V9(4).
019700     05  WS-NET-PNL-W                   PIC S9(09)V9(4).
019800     05  WS-TXN-COST-W                  PIC 9(07)V99.
019900     05  WS-INVESTED-W                  PIC 9(09)V99.
020000     05  WS-SETTLE-AMOUNTS REDEFINES WS-GROSS-PNL-W
020100                                        PIC X(14).
020200     05  FILLER                         PIC X(04).
020300 PROCEDURE DIVISION.
020400 1000-MAINLINE.
020500     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
020600     PERFORM 2000-PROCESS-ALLOCATION THRU 2000-EXIT
020700         UNTIL WS-AWK-EOF.
020800     PERFORM 3000-WRAP-UP THRU 3000-EXIT.
020900     STOP RUN.
021000 1100-INITIALIZE.
021100     OPEN INPUT ALLOC-WORK-FILE.
021200     OPEN INPUT CANDLE-FILE.
021300     OPEN OUTPUT TRADE-FILE.
021400     PERFORM 1200-READ-AWK THRU 1200-EXIT.
021500     PERFORM 1300-READ-CDL-HOLD THRU 1300-EXIT.
021600 1100-EXIT.
021700     EXIT.
021800 1200-READ-AWK.
021900     READ ALLOC-WORK-FILE
022000         AT END
022100             SET WS-AWK-EOF TO TRUE
022200     END-READ.
022300     IF NOT WS-AWK-EOF
022400         ADD 1 TO WS-AWK-READ-COUNT
022500     END-IF.
022600 1200-EXIT.
022700     EXIT.
022800 1300-READ-CDL-HOLD.
022900     READ CANDLE-FILE
023000         AT END
023100             SET WS-CDL-EOF TO TRUE
023200             MOVE HIGH-VALUES TO WS-CDL-HOLD-DATE
023300     END-READ.
023400     IF NOT WS-CDL-EOF
023500         MOVE CDL-OUT-SYMBOL TO WS-CDL-HOLD-SYMBOL
023600         MOVE CDL-OUT-DATE   TO WS-CDL-HOLD-DATE
023700         MOVE CDL-OUT-TIME   TO WS-CDL-HOLD-TIME
023800         MOVE CDL-OUT-OPEN   TO WS-CDL-HOLD-OPEN
023900         MOVE CDL-OUT-HIGH   TO WS-CDL-HOLD-HIGH
024000         MOVE CDL-OUT-LOW    TO WS-CDL-HOLD-LOW
024100         MOVE CDL-OUT-CLOSE  TO WS-CDL-HOLD-CLOSE
024200     END-IF.
024300 1300-EXIT.
024400     EXIT.
024500 2000-PROCESS-ALLOCATION.
024600     IF AWK-DATE NOT = WS-BUFFERED-DATE
024700         PERFORM 2050-LOAD-CANDLES-FOR-DATE THRU 2050-EXIT
024800     END-IF.
024900     PERFORM 2200-REPLAY-CANDLES THRU 2200-EXIT.
025000     IF WS-EXIT-FOUND
025100         PERFORM 2500-SETTLE-TRADE THRU 2500-EXIT
025200     END-IF.
025300     PERFORM 1200-READ-AWK THRU 1200-EXIT.
025400 2000-EXIT.
025500     EXIT.
025600*--------------------------------------------------------------*
025700*    2050 - BUFFER ALL CANDLES FOR THE CURRENT ALLOCATION DATE.
025800*--------------------------------------------------------------*
025900 2050-LOAD-CANDLES-FOR-DATE.
026000     MOVE ZERO TO WS-CDL-TBL-COUNT.
026100     MOVE AWK-DATE TO WS-BUFFERED-DATE.
026200     PERFORM 2060-BUFFER-ONE-CANDLE THRU 2060-EXIT
026300         UNTIL WS-CDL-EOF
026400             OR WS-CDL-HOLD-DATE > WS-BUFFERED-DATE.
026500 2050-EXIT.
026600     EXIT.
026700 2060-BUFFER-ONE-CANDLE.
026800     IF WS-CDL-HOLD-DATE = WS-BUFFERED-DATE
026900             AND WS-CDL-TBL-COUNT < 500
027000         ADD 1 TO WS-CDL-TBL-COUNT
027100         SET WS-CDL-TBL-X TO WS-CDL-TBL-COUNT
027200         MOVE WS-CDL-HOLD-SYMBOL TO WS-T-SYMBOL(WS-CDL-TBL-X)
027300         MOVE WS-CDL-HOLD-TIME   TO WS-T-TIME(WS-CDL-TBL-X)
027400         MOVE WS-CDL-HOLD-OPEN   TO WS-T-OPEN(WS-CDL-TBL-X)
027500         MOVE WS-CDL-HOLD-HIGH   TO WS-T-HIGH(WS-CDL-TBL-X)
027600         MOVE WS-CDL-HOLD-LOW    TO WS-T-LOW(WS-CDL-TBL-X)
027700         MOVE WS-CDL-HOLD-CLOSE  TO WS-T-CLOSE(WS-CDL-TBL-X)
027800     END-IF.
027900     PERFORM 1300-READ-CDL-HOLD THRU 1300-EXIT.
028000 2060-EXIT.
028100     EXIT.
028200*--------------------------------------------------------------*
028300*    2200 - SCAN CANDLES STRICTLY AFTER THE ENTRY BAR FOR THIS
028400*    SYMBOL, IN TIME ORDER, APPLYING THE EXIT PRIORITY: FORCE
028500*    EXIT TIME FIRST, THEN STOP-LOSS, THEN TARGET.  FALL BACK TO
028600*    THE LAST CANDLE'S CLOSE IF NONE OF THE ABOVE FIRE.
028700*--------------------------------------------------------------*
028800 2200-REPLAY-CANDLES.
028900     SET WS-EXIT-FOUND TO FALSE.
029000     MOVE 'N' TO WS-EXIT-FOUND-SW.
029100     MOVE SPACES TO WS-EXIT-REASON-W.
029200     PERFORM 2205-FIND-SYM-LAST-IDX THRU 2205-EXIT.
029300     SET WS-SCAN-IDX TO 1.
029400     PERFORM 2210-SCAN-ONE-CANDLE THRU 2210-EXIT
029500         UNTIL WS-SCAN-IDX > WS-CDL-TBL-COUNT.
029600 2200-EXIT.
029700     EXIT.
029800*--------------------------------------------------------------*
029900*    2205 - THE CANDLE TABLE HOLDS EVERY SYMBOL TRADED ON THE
030000*    ALLOCATION DATE (SEE 2060), SO WS-CDL-TBL-COUNT IS THE LAST
030100*    ROW OF THE WHOLE DATE, NOT OF THE SYMBOL BEING REPLAYED.
030200*    WS-SYM-LAST-IDX IS THE LAST ROW ACTUALLY CARRYING AWK-
030300*    SYMBOL AND IS WHAT 2220 MUST USE FOR ITS END-OF-DATA
030400*    FALLBACK.
030500*--------------------------------------------------------------*
030600 2205-FIND-SYM-LAST-IDX.
030700     MOVE ZERO TO WS-SYM-LAST-IDX.
030800     PERFORM 2206-CHECK-ONE-SYM-ROW THRU 2206-EXIT
030900         VARYING WS-CDL-TBL-X FROM 1 BY 1
031000         UNTIL WS-CDL-TBL-X > WS-CDL-TBL-COUNT.
031100 2205-EXIT.
031200     EXIT.
031300 2206-CHECK-ONE-SYM-ROW.
031400     IF WS-T-SYMBOL(WS-CDL-TBL-X) = AWK-SYMBOL
031500         SET WS-SYM-LAST-IDX TO WS-CDL-TBL-X
031600     END-IF.
031700 2206-EXIT.
031800     EXIT.
031900 2210-SCAN-ONE-CANDLE.
032000     IF WS-T-SYMBOL(WS-SCAN-IDX) = AWK-SYMBOL
032100             AND WS-T-TIME(WS-SCAN-IDX) > AWK-ENTRY-TIME
032200         PERFORM 2220-EVAL-ONE-CANDLE THRU 2220-EXIT
032300         IF WS-EXIT-FOUND
032400             MOVE WS-CDL-TBL-COUNT TO WS-SCAN-IDX
032500         END-IF
032600     END-IF.
032700     ADD 1 TO WS-SCAN-IDX.
032800 2210-EXIT.
032900     EXIT.
033000 2220-EVAL-ONE-CANDLE.
033100     MOVE WS-T-TIME(WS-SCAN-IDX) TO WS-EXIT-TIME-W.
033200     EVALUATE TRUE
033300         WHEN WS-T-TIME(WS-SCAN-IDX) NOT < WS-FORCE-EXIT-TIME
033400             MOVE WS-T-CLOSE(WS-SCAN-IDX) TO WS-EXIT-PRICE-RAW
033500             MOVE 'FORCE_EXIT_EOD ' TO WS-EXIT-REASON-W
033600             SET WS-EXIT-FOUND TO TRUE
033700         WHEN AWK-BIAS = 'BULLISH '
033800                 AND WS-T-LOW(WS-SCAN-IDX) NOT > AWK-STOP
033900             MOVE AWK-STOP TO WS-EXIT-PRICE-RAW
034000             MOVE 'STOP_LOSS       ' TO WS-EXIT-REASON-W
034100             SET WS-EXIT-FOUND TO TRUE
034200         WHEN AWK-BIAS = 'BULLISH '
034300                 AND WS-T-HIGH(WS-SCAN-IDX) NOT < AWK-TARGET
034400             MOVE AWK-TARGET TO WS-EXIT-PRICE-RAW
034500             MOVE 'TARGET          ' TO WS-EXIT-REASON-W
034600             SET WS-EXIT-FOUND TO TRUE
034700         WHEN AWK-BIAS NOT = 'BULLISH '
034800                 AND WS-T-HIGH(WS-SCAN-IDX) NOT < AWK-STOP
034900             MOVE AWK-STOP TO WS-EXIT-PRICE-RAW
035000             MOVE 'STOP_LOSS       ' TO WS-EXIT-REASON-W
035100             SET WS-EXIT-FOUND TO TRUE
035200         WHEN AWK-BIAS NOT = 'BULLISH '
035300                 AND WS-T-LOW(WS-SCAN-IDX) NOT > AWK-TARGET
035400             MOVE AWK-TARGET TO WS-EXIT-PRICE-RAW
035500             MOVE 'TARGET          ' TO WS-EXIT-REASON-W
035600             SET WS-EXIT-FOUND TO TRUE
035700         WHEN WS-SCAN-IDX = WS-SYM-LAST-IDX
035800             MOVE WS-T-CLOSE(WS-SCAN-IDX) TO WS-EXIT-PRICE-RAW
035900             MOVE 'FORCE_EXIT_EOD ' TO WS-EXIT-REASON-W
036000             SET WS-EXIT-FOUND TO TRUE
036100     END-EVALUATE.
036200 2220-EXIT.
036300     EXIT.
036400*--------------------------------------------------------------*
036500*    2500 - APPLY EXIT SLIPPAGE, COMPUTE GROSS/NET P&L AND THE
036600*    ROUND-TRIP TRANSACTION COST, THEN WRITE THE TRADE RECORD.
036700*--------------------------------------------------------------*
036800 2500-SETTLE-TRADE.
036900     IF AWK-BIAS = 'BULLISH '
037000         COMPUTE WS-EXIT-PRICE-FINAL ROUNDED =
037100             WS-EXIT-PRICE-RAW * 0.999
037200         COMPUTE WS-GROSS-PNL-W =
037300             (WS-EXIT-PRICE-FINAL - AWK-ENTRY-PRICE) * AWK-QTY
037400     ELSE
037500         COMPUTE WS-EXIT-PRICE-FINAL ROUNDED =
037600             WS-EXIT-PRICE-RAW * 1.001
037700         COMPUTE WS-GROSS-PNL-W =
037800             (AWK-ENTRY-PRICE - WS-EXIT-PRICE-FINAL) * AWK-QTY
037900     END-IF.
038000     COMPUTE WS-INVESTED-W ROUNDED = AWK-ENTRY-PRICE * AWK-QTY.
038100     COMPUTE WS-TXN-COST-W ROUNDED =
038200         WS-INVESTED-W * 2 * WS-TXN-COST-PCT.
038300     COMPUTE WS-NET-PNL-W = WS-GROSS-PNL-W - WS-TXN-COST-W.
038400     MOVE AWK-DATE          TO TRD-DATE.
038500     MOVE AWK-STRATEGY      TO TRD-STRATEGY.
038600     MOVE AWK-SYMBOL        TO TRD-SYMBOL.
038700     MOVE AWK-BIAS          TO TRD-BIAS.
038800     MOVE AWK-ENTRY-TIME    TO TRD-ENTRY-TIME.
038900     MOVE AWK-ENTRY-PRICE   TO TRD-ENTRY-PRICE.
039000     MOVE WS-EXIT-TIME-W    TO TRD-EXIT-TIME.
039100     MOVE WS-EXIT-PRICE-FINAL TO TRD-EXIT-PRICE.
039200     MOVE WS-EXIT-REASON-W  TO TRD-EXIT-REASON.
039300     MOVE AWK-QTY           TO TRD-QUANTITY.
039400     MOVE WS-INVESTED-W     TO TRD-INVESTED.
039500     MOVE AWK-STOP          TO TRD-STOP-LOSS.
039600     MOVE AWK-TARGET        TO TRD-TARGET.
039700     MOVE WS-GROSS-PNL-W    TO TRD-GROSS-PNL.
039800     MOVE WS-TXN-COST-W     TO TRD-TXN-COST.
039900     MOVE WS-NET-PNL-W      TO TRD-NET-PNL.
040000     EVALUATE TRUE
040100         WHEN WS-NET-PNL-W > ZERO
040200             MOVE 'PROFIT   ' TO TRD-RESULT
040300         WHEN WS-NET-PNL-W < ZERO
040400             MOVE 'LOSS     ' TO TRD-RESULT
040500         WHEN OTHER
040600             MOVE 'BREAKEVEN' TO TRD-RESULT
040700     END-EVALUATE.
040800     MOVE AWK-CONFIDENCE    TO TRD-CONFIDENCE.
040900     MOVE AWK-WEIGHT        TO TRD-WEIGHT.
041000     MOVE AWK-CAPITAL       TO TRD-ALLOC-CAP.
041100     WRITE TRADE-RECORD.
041200     ADD 1 TO WS-TRD-WRITE-COUNT.
041300 2500-EXIT.
041400     EXIT.
041500 3000-WRAP-UP.
041600     CLOSE ALLOC-WORK-FILE.
041700     CLOSE CANDLE-FILE.
041800     CLOSE TRADE-FILE.
041900 3000-EXIT.
042000     EXIT.
